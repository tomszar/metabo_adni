000100******************************************************************
000200* QCOUT   -  CLEANED OUTPUT RECORD LAYOUT
000300*            ONE ROW PER SURVIVING PARTICIPANT, WRITTEN SORTED
000400*            ASCENDING BY RID AFTER REPLICATE CONSOLIDATION.
000500*            A METABOLITE SLOT WHOSE COLUMN WAS DROPPED BY
000600*            METABOLITE-QC IS WRITTEN AS SPACES (SEE THE
000700*            CO-MET-VALUE-X REDEFINITION BELOW) RATHER THAN AS A
000800*            NUMERIC ZERO, SO A DOWNSTREAM READER CAN TELL A
000900*            DROPPED COLUMN FROM A TRUE ZERO CONCENTRATION.
001000******************************************************************
001100 01  CLEANED-OUTPUT-RECORD.
001200     05  CO-RID                       PIC 9(7).
001300     05  CO-METABOLITE-SLOT OCCURS 10 TIMES.
001400         10  CO-MET-VALUE             PIC S9(7)V9(4).
001500         10  CO-MET-VALUE-X REDEFINES CO-MET-VALUE
001600                                      PIC X(11).
