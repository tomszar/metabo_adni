000100******************************************************************
000200* QCABEND -  ABNORMAL-END / DIAGNOSTIC DISPLAY RECORD
000300*            WRITTEN TO SYSOUT FROM THE 1000-ABEND-RTN OF EVERY
000400*            QC PROGRAM SO OPERATIONS HAS A CONSISTENT LINE TO
000500*            GREP FOR IN THE JOB LOG.  REWORKED FROM THE SHOP'S
000600*            OLD ABENDREC LAYOUT (PATLIST/DALYEDIT/PATSRCH ERA).
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                       PIC X(1) VALUE SPACE.
001000     05  ABEND-PROGRAM-ID              PIC X(8).
001100     05  FILLER                        PIC X(1) VALUE SPACE.
001200     05  ABEND-PARA-NAME                PIC X(30).
001300     05  FILLER                        PIC X(1) VALUE SPACE.
001400     05  ABEND-REASON                  PIC X(60).
001500     05  FILLER                        PIC X(1) VALUE SPACE.
001600     05  ABEND-EXPECTED-VAL            PIC S9(9) COMP-3.
001700     05  FILLER                        PIC X(1) VALUE SPACE.
001800     05  ABEND-ACTUAL-VAL              PIC S9(9) COMP-3.
001900     05  FILLER                        PIC X(19) VALUE SPACES.
