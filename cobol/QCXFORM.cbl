000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QCXFORM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/17/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          TRANSFORMATIONS SUBPROGRAM FOR THE METABOLOMICS SAMPLE
001300*          QC RUN.  CALLED LAST BY QCDRIVER, AFTER QCPART, RIGHT
001400*          BEFORE THE CLEANED FILE IS WRITTEN.  RECOMPUTES EVERY
001500*          ACTIVE METABOLITE VALUE IN EVERY LIVE ANALYSIS RECORD
001600*          IN PLACE - NOTHING HERE DROPS A METABOLITE COLUMN OR A
001700*          PARTICIPANT ROW, THAT WORK IS DONE BY QCMETAB AND
001800*          QCPART BEFORE THIS PROGRAM EVER SEES THE TABLE.
001900*
002000*          FOUR RULES RUN IN ORDER -
002100*           12. MERGE / PROJECTION (SINGLE-FILE CASE - A NO-OP
002200*               HERE, THE PROJECTION HAPPENS WHEN QCDRIVER WRITES
002300*               CLEANED-OUTPUT-RECORD)
002400*           13. LOG2 TRANSFORM
002500*           14. Z-SCORE
002600*           15. WINSORIZATION
002700*          MEDICATION RESIDUALIZATION (RULE 16) IS OUT OF SCOPE -
002800*          SEE THE PROJECT NON-GOALS.
002900*
003000*          RULE 11, IMPUTATION, USED TO RUN FIRST IN THIS PROGRAM
003100*          BUT MOVED TO QCPART AS OF Q-0246 BELOW - SEE QCPART'S
003200*          OWN REMARKS FOR WHY.
003300*
003400*          THE LOG2 STEP NEEDS A NATURAL LOGARITHM AND THIS SHOP
003500*          HAS NO FUNCTION LIBRARY FOR ONE, SO IT IS COMPUTED BY
003600*          THE INVERSE HYPERBOLIC TANGENT SERIES -
003700*               LN(X) = 2 * ATANH((X-1)/(X+1))
003800*               ATANH(U) = U + U**3/3 + U**5/5 + U**7/7 + ...
003900*          CARRIED OUT TO 15 TERMS, WHICH CONVERGES COMFORTABLY
004000*          FOR THE POSITIVE CONCENTRATION-PLUS-ONE VALUES THIS
004100*          PROGRAM SEES.  LOG BASE 2 IS THEN LN(X) / LN(2), WITH
004200*          LN(2) CARRIED AS A LITERAL CONSTANT.
004300*
004400******************************************************************
004500* CHANGE LOG
004600*-----------------------------------------------------------------
004700* DATE      INIT  TICKET  DESCRIPTION
004800*-----------------------------------------------------------------
004900* 04/17/89  JS    Q-0007  ORIGINAL CREATION - IMPUTATION AND LOG2
005000*                         ONLY.
005100* 02/06/90  JS    Q-0028  ADDED THE Z-SCORE STEP, CALLS QCSTAT.
005200* 08/30/90  RP    Q-0038  ADDED THE WINSORIZATION STEP.
005300* 04/02/93  MAT   Q-0095  REWORKED THE LOG2 STEP TO USE THE ATANH
005400*                         SERIES AFTER THE OLD POLYNOMIAL
005500*                         APPROXIMATION DRIFTED BY MORE THAN A
005600*                         PENNY OF PRECISION ON LARGE VALUES.
005700* 03/22/95  DCW   Q-0133  CLARIFIED THE WINSORIZATION CAP USES THE
005800*                         POPULATION (N) DIVISOR, NOT THE SAMPLE
005900*                         (N-1) DIVISOR QCSTAT RETURNS - ADDED A
006000*                         LOCAL RECOMPUTE RATHER THAN CHANGE
006100*                         QCSTAT'S CONTRACT FOR ITS OTHER CALLERS.
006200* 09/25/98  LK    Q-0201  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS
006300*                         IN THIS PROGRAM; REVIEWED AND SIGNED
006400*                         OFF, NO CHANGE REQUIRED.
006500* 04/09/02  DCW   Q-0246  IMPUTATION (RULE 11) RAN HERE FIRST,
006600*                         AHEAD OF QCPART'S CONSOLIDATION AND
006700*                         OUTLIER STEPS - BACKWARDS FROM THE
006800*                         PROTOCOL'S CANONICAL ORDER, WHICH PUTS
006900*                         IMPUTATION AFTER NON-FASTER REMOVAL BUT
007000*                         BEFORE CONSOLIDATION.  1100-IMPUTE-RTN
007100*                         AND ITS HELPERS (1110/1115/1120/1140/
007200*                         1145/1150) MOVED OUT OF THIS PROGRAM
007300*                         INTO QCPART AS 780/782/784/786/788/790/
007400*                         792.  100-MAINLINE NO LONGER CALLS
007500*                         IMPUTATION - THIS PROGRAM NOW OPENS
007600*                         DIRECTLY ON MERGE/PROJECTION.
007700*-----------------------------------------------------------------
007800
007900  ENVIRONMENT DIVISION.
008000  CONFIGURATION SECTION.
008100  SOURCE-COMPUTER. IBM-390.
008200  OBJECT-COMPUTER. IBM-390.
008300  SPECIAL-NAMES.
008400      CLASS QC-NUMERIC-RID IS "0" THRU "9".
008500
008600  INPUT-OUTPUT SECTION.
008700  FILE-CONTROL.
008800      SELECT SYSOUT
008900      ASSIGN TO UT-S-SYSOUT
009000        ORGANIZATION IS SEQUENTIAL.
009100
009200  DATA DIVISION.
009300  FILE SECTION.
009400  FD  SYSOUT
009500      RECORDING MODE IS F
009600      LABEL RECORDS ARE STANDARD
009700      RECORD CONTAINS 130 CHARACTERS
009800      BLOCK CONTAINS 0 RECORDS
009900      DATA RECORD IS SYSOUT-REC.
010000  01  SYSOUT-REC  PIC X(130).
010100
010200  WORKING-STORAGE SECTION.
010300
010400  77  WS-WINSOR-REPLACED-COUNT     PIC 9(5) COMP.
010500  77  WS-WINSOR-CAP                PIC S9(7)V9(4) COMP-3.
010600  77  WS-WINSOR-SUM-SQ             PIC S9(9)V9(4) COMP-3.
010700  77  WS-WINSOR-VARIANCE           PIC S9(9)V9(4) COMP-3.
010800  77  WS-WINSOR-NZ-COUNT           PIC 9(5) COMP.
010900
011000  77  WS-LOG-X                     PIC S9(7)V9(9) COMP-3.
011100  77  WS-LOG-U                     PIC S9(3)V9(9) COMP-3.
011200  77  WS-LOG-U-POWER               PIC S9(3)V9(9) COMP-3.
011300  77  WS-LOG-TERM                  PIC S9(3)V9(9) COMP-3.
011400  77  WS-LOG-SUM                   PIC S9(3)V9(9) COMP-3.
011500  77  WS-LOG-ITER                  PIC 9(2) COMP.
011600  77  WS-LOG-DIVISOR               PIC 9(2) COMP.
011700  77  WS-LN2-CONSTANT              PIC S9(1)V9(9) COMP-3
011800                                   VALUE 0.693147181.
011900  77  WS-LOG2-RESULT                PIC S9(3)V9(9) COMP-3.
012000
012100  77  WS-LINE-TEXT                 PIC X(132).
012200
012300****** ONE ENTRY PER METABOLITE FOR THE Z-SCORE / WINSOR PASSES -
012400****** CARRIES THE MEAN AND STANDARD DEVIATION OF THE ACTIVE
012500****** METABOLITE OVER LIVE ANALYSIS ROWS SO EACH VALUE PASS NEED
012600****** NOT RECOMPUTE THEM PER ROW.
012700  01  WS-MET-STAT-TABLE.
012800      05  WS-MET-STAT-ENTRY OCCURS 10 TIMES INDEXED BY MS-IDX.
012900          10  WS-MS-MEAN           PIC S9(7)V9(4) COMP-3.
013000          10  WS-MS-STD-DEV        PIC S9(7)V9(4) COMP-3.
013100  01  WS-MET-STAT-TABLE-X REDEFINES WS-MET-STAT-TABLE
013200                                   PIC X(160).
013300  01  WS-MET-STAT-TABLE-R2 REDEFINES WS-MET-STAT-TABLE.
013400      05  WS-MS-FLAT-SLOT OCCURS 20 TIMES
013500                                   PIC S9(7)V9(4) COMP-3.
013600
013700****** CALL PARAMETER FOR THE QCSTAT HELPER - FIELD FOR FIELD
013800****** IDENTICAL TO QCSTAT-REC IN QCSTAT'S OWN LINKAGE SECTION,
013900****** NOT SHARED THROUGH A COPYBOOK.
014000  01  WS-QCSTAT-PARM.
014100      05  QS-FUNCTION-SW           PIC X(1).
014200          88  QS-CALC-MEAN-SD      VALUE "M".
014300          88  QS-CALC-CV           VALUE "C".
014400      05  QS-VALUE-COUNT           PIC 9(5) COMP.
014500      05  QS-VALUE-SLOT OCCURS 2000 TIMES INDEXED BY QS-IDX.
014600          10  QS-VALUE             PIC S9(7)V9(4).
014700          10  QS-VALUE-X REDEFINES QS-VALUE
014800                                   PIC X(11).
014900      05  QS-MEAN                  PIC S9(7)V9(4).
015000      05  QS-MEAN-X REDEFINES QS-MEAN
015100                                   PIC X(11).
015200      05  QS-STD-DEV               PIC S9(7)V9(4).
015300      05  QS-STD-DEV-X REDEFINES QS-STD-DEV
015400                                   PIC X(11).
015500      05  QS-CV                    PIC S9(3)V9(6).
015600      05  FILLER                   PIC X(5).
015700
015800  01  WS-DETAIL-LINE.
015900      05  FILLER                   PIC X(1) VALUE SPACE.
016000      05  FILLER                   PIC X(10) VALUE "METABOLITE".
016100      05  FILLER                   PIC X(1) VALUE SPACE.
016200      05  WS-DTL-MET-NAME          PIC X(15).
016300      05  FILLER                   PIC X(2) VALUE SPACES.
016400      05  WS-DTL-TEXT              PIC X(20).
016500      05  WS-DTL-COUNT-O           PIC ZZZZ9.
016600      05  FILLER                   PIC X(78) VALUE SPACES.
016700
016800  01  WS-SUMMARY-LINE.
016900      05  FILLER                   PIC X(1) VALUE SPACE.
017000      05  WS-SUM-TEXT              PIC X(40).
017100      05  WS-SUM-COUNT-O           PIC ZZZZ9.
017200      05  FILLER                   PIC X(86) VALUE SPACES.
017300
017400  01  WS-DIAG-FIELDS.
017500      05  PARA-NAME                PIC X(30).
017600      05  FILLER                   PIC X(10).
017700
017800  COPY QCABEND.
017900
018000  LINKAGE SECTION.
018100  COPY QCWORK.
018200  01  LK-CALL-RET-CODE             PIC S9(4) COMP.
018300
018400  PROCEDURE DIVISION USING WS-RUN-PARAMETERS WS-METABOLITE-TABLE
018500          WS-SAMPLE-TABLE WS-FASTING-TABLE WS-LOD-TABLE
018600          WS-RUN-TOTALS WS-RPT-LINE-TABLE LK-CALL-RET-CODE.
018700      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018800      PERFORM 100-MAINLINE THRU 100-EXIT.
018900      GOBACK.
019000
019100  000-HOUSEKEEPING.
019200      MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019300      MOVE ZERO TO LK-CALL-RET-CODE.
019400      OPEN OUTPUT SYSOUT.
019500  000-EXIT.
019600      EXIT.
019700
019800  100-MAINLINE.
019900      MOVE "100-MAINLINE" TO PARA-NAME.
020000****** RULE 12, MERGE/PROJECTION - WITH ONLY ONE INPUT FILE ON
020100****** THIS JOB THIS REDUCES TO THE PROJECTION QCDRIVER ALREADY
020200****** PERFORMS WHEN IT WRITES CLEANED-OUTPUT-RECORD, SO THERE IS
020300****** NO SEPARATE WORK FOR THIS PROGRAM TO DO HERE.
020400      MOVE "=== MERGE / PROJECTION ==="
020500                                   TO WS-LINE-TEXT.
020600      PERFORM 960-APPEND-RPT-LINE THRU 960-EXIT.
020700      MOVE "SINGLE-FILE RUN - PROJECTION ONLY, NO JOIN PERFORMED"
020800                                   TO WS-LINE-TEXT.
020900      PERFORM 960-APPEND-RPT-LINE THRU 960-EXIT.
021000      PERFORM 1300-LOG2-RTN THRU 1300-EXIT.
021100      PERFORM 1400-ZSCORE-RTN THRU 1400-EXIT.
021200      PERFORM 1500-WINSOR-RTN THRU 1500-EXIT.
021300      CLOSE SYSOUT.
021400  100-EXIT.
021500      EXIT.
021600
021700****** RULE 13 - LOG2 TRANSFORM.  EVERY VALUE IN EVERY LIVE
021800****** ANALYSIS RECORD, ACTIVE METABOLITE, BECOMES LOG2(VALUE+1).
021900  1300-LOG2-RTN.
022000      MOVE "1300-LOG2-RTN" TO PARA-NAME.
022100      MOVE "=== LOG2 TRANSFORM ==="
022200                                   TO WS-LINE-TEXT.
022300      PERFORM 960-APPEND-RPT-LINE THRU 960-EXIT.
022400      PERFORM 1310-LOG2-ONE-MET THRU 1310-EXIT
022500          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
022600      MOVE "LOG2 TRANSFORM APPLIED TO ALL ACTIVE METABOLITES"
022700                                   TO WS-LINE-TEXT.
022800      PERFORM 960-APPEND-RPT-LINE THRU 960-EXIT.
022900  1300-EXIT.
023000      EXIT.
023100
023200  1310-LOG2-ONE-MET.
023300      IF MET-IS-DROPPED(MET-IDX)
023400          GO TO 1310-EXIT.
023500      PERFORM 1315-LOG2-ONE-ROW THRU 1315-EXIT
023600          VARYING SAMP-IDX FROM 1 BY 1
023700          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
023800  1310-EXIT.
023900      EXIT.
024000
024100  1315-LOG2-ONE-ROW.
024200      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
024300          GO TO 1315-EXIT.
024400      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
024500          GO TO 1315-EXIT.
024600      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
024700          GO TO 1315-EXIT.
024800      COMPUTE WS-LOG-X = WS-MET-VALUE(SAMP-IDX, MET-IDX) + 1.
024900      PERFORM 1320-NATURAL-LOG-RTN THRU 1320-EXIT.
025000      COMPUTE WS-LOG2-RESULT = WS-LOG-SUM / WS-LN2-CONSTANT.
025100      MOVE WS-LOG2-RESULT TO WS-MET-VALUE(SAMP-IDX, MET-IDX).
025200  1315-EXIT.
025300      EXIT.
025400
025500****** NATURAL LOG BY THE ATANH SERIES - SEE THE REMARKS BANNER
025600****** AT THE TOP OF THIS PROGRAM FOR THE DERIVATION.  WS-LOG-X
025700****** MUST BE GREATER THAN ZERO ON ENTRY; THIS PROGRAM ONLY EVER
025800****** CALLS IT WITH A CONCENTRATION-PLUS-ONE VALUE SO THAT HOLDS.
025900  1320-NATURAL-LOG-RTN.
026000      IF WS-LOG-X NOT GREATER THAN ZERO
026100          MOVE ZERO TO WS-LOG-SUM
026200          GO TO 1320-EXIT.
026300      IF WS-LOG-X = 1
026400          MOVE ZERO TO WS-LOG-SUM
026500          GO TO 1320-EXIT.
026600      COMPUTE WS-LOG-U = (WS-LOG-X - 1) / (WS-LOG-X + 1).
026700      MOVE WS-LOG-U TO WS-LOG-U-POWER.
026800      MOVE WS-LOG-U TO WS-LOG-SUM.
026900      MOVE 1 TO WS-LOG-DIVISOR.
027000      PERFORM 1325-ONE-SERIES-TERM THRU 1325-EXIT
027100          VARYING WS-LOG-ITER FROM 1 BY 1 UNTIL WS-LOG-ITER > 14.
027200      COMPUTE WS-LOG-SUM ROUNDED = WS-LOG-SUM * 2.
027300  1320-EXIT.
027400      EXIT.
027500
027600  1325-ONE-SERIES-TERM.
027700      COMPUTE WS-LOG-U-POWER =
027800              WS-LOG-U-POWER * WS-LOG-U * WS-LOG-U.
027900      ADD 2 TO WS-LOG-DIVISOR.
028000      COMPUTE WS-LOG-TERM ROUNDED =
028100              WS-LOG-U-POWER / WS-LOG-DIVISOR.
028200      ADD WS-LOG-TERM TO WS-LOG-SUM.
028300  1325-EXIT.
028400      EXIT.
028500
028600****** RULE 14 - Z-SCORE.  CALLS QCSTAT FOR THE SAMPLE MEAN AND
028700****** STANDARD DEVIATION OF EACH ACTIVE METABOLITE OVER LIVE
028800****** ANALYSIS ROWS, THEN RESTANDARDIZES EVERY VALUE.  THE
028900****** MEAN/STD-DEV PAIR IS HELD IN WS-MET-STAT-TABLE FOR THE
029000****** WINSORIZATION STEP THAT FOLLOWS.
029100  1400-ZSCORE-RTN.
029200      MOVE "1400-ZSCORE-RTN" TO PARA-NAME.
029300      MOVE "=== Z-SCORE ==="
029400                                   TO WS-LINE-TEXT.
029500      PERFORM 960-APPEND-RPT-LINE THRU 960-EXIT.
029600      PERFORM 1410-ZSCORE-ONE-MET THRU 1410-EXIT
029700          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
029800      MOVE "Z-SCORE TRANSFORM APPLIED TO ALL ACTIVE METABOLITES"
029900                                   TO WS-LINE-TEXT.
030000      PERFORM 960-APPEND-RPT-LINE THRU 960-EXIT.
030100  1400-EXIT.
030200      EXIT.
030300
030400  1410-ZSCORE-ONE-MET.
030500      SET MS-IDX TO MET-IDX.
030600      MOVE ZERO TO WS-MS-MEAN(MS-IDX), WS-MS-STD-DEV(MS-IDX).
030700      IF MET-IS-DROPPED(MET-IDX)
030800          GO TO 1410-EXIT.
030900      MOVE "M" TO QS-FUNCTION-SW.
031000      MOVE ZERO TO QS-VALUE-COUNT.
031100      PERFORM 1415-GATHER-ONE-VALUE THRU 1415-EXIT
031200          VARYING SAMP-IDX FROM 1 BY 1
031300          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
031400      IF QS-VALUE-COUNT < 2
031500          GO TO 1410-EXIT.
031600      CALL "QCSTAT" USING WS-QCSTAT-PARM.
031700      MOVE QS-MEAN    TO WS-MS-MEAN(MS-IDX).
031800      MOVE QS-STD-DEV TO WS-MS-STD-DEV(MS-IDX).
031900      IF WS-MS-STD-DEV(MS-IDX) = ZERO
032000          GO TO 1410-EXIT.
032100      PERFORM 1420-ZSCORE-ONE-ROW THRU 1420-EXIT
032200          VARYING SAMP-IDX FROM 1 BY 1
032300          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
032400  1410-EXIT.
032500      EXIT.
032600
032700  1415-GATHER-ONE-VALUE.
032800      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
032900          GO TO 1415-EXIT.
033000      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
033100          GO TO 1415-EXIT.
033200      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
033300          GO TO 1415-EXIT.
033400      ADD 1 TO QS-VALUE-COUNT.
033500      SET QS-IDX TO QS-VALUE-COUNT.
033600      MOVE WS-MET-VALUE(SAMP-IDX, MET-IDX) TO QS-VALUE(QS-IDX).
033700  1415-EXIT.
033800      EXIT.
033900
034000  1420-ZSCORE-ONE-ROW.
034100      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
034200          GO TO 1420-EXIT.
034300      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
034400          GO TO 1420-EXIT.
034500      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
034600          GO TO 1420-EXIT.
034700      COMPUTE WS-MET-VALUE(SAMP-IDX, MET-IDX) ROUNDED =
034800              (WS-MET-VALUE(SAMP-IDX, MET-IDX) -
034900               WS-MS-MEAN(MS-IDX)) / WS-MS-STD-DEV(MS-IDX).
035000  1420-EXIT.
035100      EXIT.
035200
035300****** RULE 15 - WINSORIZATION.  INTENDED TO RUN AFTER Z-SCORING
035400****** SO THE CAP IS SYMMETRIC AROUND ZERO.  THE CAP USES THE
035500****** POPULATION (N) DIVISOR RATHER THAN QCSTAT'S SAMPLE (N-1)
035600****** DIVISOR, SO THE VARIANCE IS RECOMPUTED LOCALLY HERE
035700****** INSTEAD OF CALLING QCSTAT A SECOND TIME.
035800  1500-WINSOR-RTN.
035900      MOVE "1500-WINSOR-RTN" TO PARA-NAME.
036000      MOVE "=== WINSORIZATION ==="
036100                                   TO WS-LINE-TEXT.
036200      PERFORM 960-APPEND-RPT-LINE THRU 960-EXIT.
036300      MOVE ZERO TO WS-WINSOR-REPLACED-COUNT.
036400      PERFORM 1510-WINSOR-ONE-MET THRU 1510-EXIT
036500          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
036600      MOVE "VALUES REPLACED AT THE WINSOR CAP:      "
036700                                   TO WS-SUM-TEXT.
036800      MOVE WS-WINSOR-REPLACED-COUNT TO WS-SUM-COUNT-O.
036900      MOVE WS-SUMMARY-LINE         TO WS-LINE-TEXT.
037000      PERFORM 960-APPEND-RPT-LINE THRU 960-EXIT.
037100  1500-EXIT.
037200      EXIT.
037300
037400  1510-WINSOR-ONE-MET.
037500      IF MET-IS-DROPPED(MET-IDX)
037600          GO TO 1510-EXIT.
037700      MOVE ZERO TO WS-WINSOR-SUM-SQ, WS-WINSOR-NZ-COUNT.
037800      PERFORM 1515-ACCUM-ONE-SQUARE THRU 1515-EXIT
037900          VARYING SAMP-IDX FROM 1 BY 1
038000          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
038100      IF WS-WINSOR-NZ-COUNT = ZERO
038200          GO TO 1510-EXIT.
038300      COMPUTE WS-WINSOR-VARIANCE =
038400              WS-WINSOR-SUM-SQ / WS-WINSOR-NZ-COUNT.
038500      PERFORM 1520-SQUARE-ROOT-RTN THRU 1520-EXIT.
038600      COMPUTE WS-WINSOR-CAP = WS-WINSOR-CAP * 3.
038700      PERFORM 1530-CLAMP-ONE-ROW THRU 1530-EXIT
038800          VARYING SAMP-IDX FROM 1 BY 1
038900          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
039000  1510-EXIT.
039100      EXIT.
039200
039300  1515-ACCUM-ONE-SQUARE.
039400      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
039500          GO TO 1515-EXIT.
039600      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
039700          GO TO 1515-EXIT.
039800      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
039900          GO TO 1515-EXIT.
040000      COMPUTE WS-WINSOR-SUM-SQ =
040100              WS-WINSOR-SUM-SQ +
040200              (WS-MET-VALUE(SAMP-IDX, MET-IDX) *
040300               WS-MET-VALUE(SAMP-IDX, MET-IDX)).
040400      ADD 1 TO WS-WINSOR-NZ-COUNT.
040500  1515-EXIT.
040600      EXIT.
040700
040800****** SQUARE ROOT BY NEWTON'S METHOD, THE SAME TECHNIQUE QCSTAT
040900****** USES - 20 FIXED ITERATIONS, NO INTRINSIC FUNCTION CALL.
041000  1520-SQUARE-ROOT-RTN.
041100      IF WS-WINSOR-VARIANCE NOT GREATER THAN ZERO
041200          MOVE ZERO TO WS-WINSOR-CAP
041300          GO TO 1520-EXIT.
041400      COMPUTE WS-WINSOR-CAP = WS-WINSOR-VARIANCE / 2.
041500      IF WS-WINSOR-CAP = ZERO
041600          MOVE 1 TO WS-WINSOR-CAP.
041700      PERFORM 1525-SQRT-ITERATE THRU 1525-EXIT
041800          VARYING WS-LOG-ITER FROM 1 BY 1 UNTIL WS-LOG-ITER > 20.
041900  1520-EXIT.
042000      EXIT.
042100
042200  1525-SQRT-ITERATE.
042300      COMPUTE WS-WINSOR-CAP ROUNDED =
042400              (WS-WINSOR-CAP +
042500               (WS-WINSOR-VARIANCE / WS-WINSOR-CAP)) / 2.
042600  1525-EXIT.
042700      EXIT.
042800
042900  1530-CLAMP-ONE-ROW.
043000      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
043100          GO TO 1530-EXIT.
043200      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
043300          GO TO 1530-EXIT.
043400      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
043500          GO TO 1530-EXIT.
043600      IF WS-MET-VALUE(SAMP-IDX, MET-IDX) GREATER THAN WS-WINSOR-CAP
043700          MOVE WS-WINSOR-CAP TO WS-MET-VALUE(SAMP-IDX, MET-IDX)
043800          ADD 1 TO WS-WINSOR-REPLACED-COUNT
043900      ELSE
044000          COMPUTE WS-LOG-X = ZERO - WS-WINSOR-CAP
044100          IF WS-MET-VALUE(SAMP-IDX, MET-IDX) LESS THAN WS-LOG-X
044200              MOVE WS-LOG-X TO WS-MET-VALUE(SAMP-IDX, MET-IDX)
044300              ADD 1 TO WS-WINSOR-REPLACED-COUNT.
044400  1530-EXIT.
044500      EXIT.
044600
044700****** SHARED REPORT-LINE-TABLE APPEND.
044800  960-APPEND-RPT-LINE.
044900      ADD 1 TO WS-RPT-LINE-COUNT.
045000      IF WS-RPT-LINE-COUNT > WS-MAX-RPT-LINES
045100          MOVE "REPORT LINE TABLE EXCEEDS WS-MAX-RPT-LINES"
045200                                   TO ABEND-REASON
045300          GO TO 1000-ABEND-RTN.
045400      SET RPT-IDX TO WS-RPT-LINE-COUNT.
045500      MOVE WS-LINE-TEXT TO WS-RPT-LINE(RPT-IDX).
045600  960-EXIT.
045700      EXIT.
045800
045900  1000-ABEND-RTN.
046000      MOVE "QCXFORM"   TO ABEND-PROGRAM-ID.
046100      MOVE PARA-NAME   TO ABEND-PARA-NAME.
046200      WRITE SYSOUT-REC FROM ABEND-REC.
046300      MOVE 16 TO LK-CALL-RET-CODE.
046400      CLOSE SYSOUT.
046500      GOBACK.
