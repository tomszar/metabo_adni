000100******************************************************************
000200* QCWORK  -  SHARED WORKING STORAGE FOR THE METABOLOMICS QC RUN
000300*
000400*            THIS IS THE ONE COPYBOOK EVERY QC PROGRAM IN THE JOB
000500*            SHARES.  QCDRIVER OWNS THE STORAGE (COPIES IT INTO
000600*            WORKING-STORAGE SECTION); QCLOAD, QCMETAB, QCPART
000700*            AND QCXFORM RECEIVE IT BY REFERENCE (COPIES IT INTO
000800*            LINKAGE SECTION) ON THE CALL USING LIST, THE SAME
000900*            WAY THE OLD PATIENT BATCH PASSED CALC-COSTS-REC TO
001000*            CLCLBCST.  NOTHING IN HERE IS REDEFINED ACROSS A
001100*            RECORD BOUNDARY - EACH 01 IS ONE CALL PARAMETER.
001200*
001300*            N-METS IS THE FIXED METABOLITE-SLOT COUNT FOR THIS
001400*            CONTRACT.  WIDEN THE OCCURS 10 CLAUSES AND THE
001500*            MATCHING 77-LEVEL COUNT BELOW TO SUPPORT A WIDER
001600*            PANEL - THE LOGIC DOES NOT HARD-CODE 10 ANYWHERE
001700*            EXCEPT HERE.
001800******************************************************************
001900 77  WS-N-METS                        PIC 9(2) COMP VALUE 10.
002000 77  WS-MAX-SAMPLES                   PIC 9(5) COMP VALUE 2000.
002100 77  WS-MAX-FASTING                   PIC 9(5) COMP VALUE 2000.
002200 77  WS-MAX-LOD-PLATES                PIC 9(3) COMP VALUE 50.
002300 77  WS-MAX-RPT-LINES                 PIC 9(4) COMP VALUE 500.
002400 77  WS-NON-PARTICIPANT-LOW           PIC 9(7) VALUE 99999.
002500 77  WS-POOLED-QC-RID                 PIC 9(7) VALUE 999999.
002600
002700******************************************************************
002800* RUN PARAMETERS - HARD-CODED BATCH CONSTANTS.  THIS SHOP SETS
002900* ITS BATCH PARAMETERS IN WORKING-STORAGE AND RECOMPILES FOR A
003000* NEW COHORT RUN RATHER THAN READING A PARM CARD AT EXECUTION
003100* TIME, THE SAME AS TABLE-SIZE WAS HELD IN DALYEDIT.
003200******************************************************************
003300 01  WS-RUN-PARAMETERS.
003400     05  WS-PLATFORM-SW               PIC X(4) VALUE "P180".
003500         88  PLATFORM-IS-P180         VALUE "P180".
003600         88  PLATFORM-IS-NMR          VALUE "NMR ".
003700     05  WS-COHORT-CODE                PIC X(11) VALUE "ADNI1-UPLC".
003800         88  COHORT-ADNI1-UPLC        VALUE "ADNI1-UPLC".
003900         88  COHORT-ADNI2GO-FIA       VALUE "ADNI2GO-FIA".
004000     05  WS-MISSING-CUTOFF             PIC S9V9(4) COMP-3
004100                                        VALUE 0.2000.
004200     05  WS-CV-CUTOFF                  PIC S9V9(4) COMP-3
004300                                        VALUE 0.2000.
004400     05  WS-ICC-CUTOFF                 PIC S9V9(4) COMP-3
004500                                        VALUE 0.6500.
004600     05  FILLER                        PIC X(09) VALUE SPACES.
004700
004800******************************************************************
004900* METABOLITE TABLE - ONE ENTRY PER METABOLITE SLOT.  CARRIES THE
005000* ACTIVE/DROPPED SWITCH AND THE LAST STATISTIC COMPUTED FOR IT SO
005100* THE REPORT-WRITING PARAGRAPH DOES NOT HAVE TO RECOMPUTE.
005200******************************************************************
005300 01  WS-METABOLITE-TABLE.
005400     05  WS-MET-ENTRY OCCURS 10 TIMES INDEXED BY MET-IDX.
005500         10  WS-MET-NAME               PIC X(15).
005600         10  WS-MET-ACTIVE-SW          PIC X(1) VALUE "Y".
005700             88  MET-IS-ACTIVE         VALUE "Y".
005800             88  MET-IS-DROPPED        VALUE "N".
005900         10  WS-MET-DROP-STEP          PIC X(12) VALUE SPACES.
006000         10  WS-MET-STATISTIC          PIC S9(3)V9(6) COMP-3.
006100         10  WS-MET-MISSING-COUNT      PIC 9(5) COMP.
006200         10  FILLER                    PIC X(5) VALUE SPACES.
006300     05  WS-MET-ENTRY-X REDEFINES WS-MET-ENTRY OCCURS 10 TIMES
006400                                      PIC X(49).
006500
006600******************************************************************
006700* SAMPLE WORKING TABLE - ONE ENTRY PER SAMPLE-FILE RECORD READ.
006800* REPLICATES FOR THE SAME RID OCCUPY SEPARATE ENTRIES UNTIL
006900* CONSOLIDATED.  WS-ROW-STATUS-SW IS THE SINGLE DELETE/KEEP
007000* SWITCH EVERY QC RULE TESTS AND SETS.
007100******************************************************************
007200 01  WS-SAMPLE-TABLE.
007300     05  WS-SAMPLE-COUNT               PIC 9(5) COMP.
007400     05  WS-SAMPLE-ENTRY OCCURS 2000 TIMES
007500                            INDEXED BY SAMP-IDX SAMP-IDX2.
007600         10  WS-RID                    PIC 9(7).
007700         10  WS-RID-X REDEFINES WS-RID PIC X(7).
007800         10  WS-PLATE-BARCODE.
007900             15  WS-PLATE-COHORT       PIC X(4).
008000             15  WS-PLATE-SEQUENCE     PIC X(8).
008100         10  WS-QC-FLAG                PIC 9(1).
008200         10  WS-ROW-STATUS-SW          PIC X(1) VALUE "A".
008300             88  ROW-IS-ACTIVE         VALUE "A".
008400             88  ROW-IS-DELETED        VALUE "D".
008500             88  ROW-IS-CONSOLIDATED   VALUE "C".
008600         10  WS-ORIGINAL-SEQ           PIC 9(5) COMP.
008700         10  WS-MET-SLOT OCCURS 10 TIMES
008800                            INDEXED BY SLOT-IDX SLOT-IDX2.
008900             15  WS-MET-VALUE          PIC S9(7)V9(4).
009000             15  WS-MET-MISSING-SW     PIC X(1).
009100                 88  MET-VALUE-MISSING VALUE "Y".
009200                 88  MET-VALUE-PRESENT VALUE "N".
009300         10  FILLER                    PIC X(4) VALUE SPACES.
009400     05  WS-MET-SLOT-X REDEFINES WS-SAMPLE-ENTRY OCCURS 2000 TIMES
009500                            PIC X(146).
009600
009700******************************************************************
009800* FASTING LOOKUP - LOADED ONCE FROM FASTING-FILE, SEARCHED BY RID
009900* DURING THE NON-FASTER PARTICIPANT RULE.  SERIAL SEARCH IS
010000* ACCEPTABLE AT THIS TABLE SIZE, THE SAME AS THE OLD EQUIPMENT
010100* TABLE WAS SEARCHED SERIALLY IN PATSRCH.
010200******************************************************************
010300 01  WS-FASTING-TABLE.
010400     05  WS-FASTING-COUNT              PIC 9(5) COMP.
010500     05  WS-FASTING-ENTRY OCCURS 2000 TIMES INDEXED BY FAST-IDX.
010600         10  WS-FAST-RID               PIC 9(7).
010700         10  WS-FAST-BIFAST            PIC 9(1).
010800         10  FILLER                    PIC X(2) VALUE SPACES.
010900
011000******************************************************************
011100* LIMIT-OF-DETECTION LOOKUP - LOADED ONCE FROM LOD-FILE, KEYED BY
011200* PLATE BARCODE, SEARCHED DURING HALF-LOD IMPUTATION.
011300******************************************************************
011400 01  WS-LOD-TABLE.
011500     05  WS-LOD-COUNT                  PIC 9(3) COMP.
011600     05  WS-LOD-ENTRY OCCURS 50 TIMES INDEXED BY LOD-IDX.
011700         10  WS-LOD-PLATE-BARCODE      PIC X(12).
011800         10  WS-LOD-SLOT OCCURS 10 TIMES.
011900             15  WS-LOD-VALUE          PIC S9(7)V9(4).
012000         10  FILLER                    PIC X(3) VALUE SPACES.
012100
012200******************************************************************
012300* RUN REPORT LINE TABLE - EACH QC SUBPROGRAM APPENDS ITS BANNER
012400* AND DETAIL LINES HERE; QCDRIVER WRITES THE WHOLE TABLE TO
012500* REPORT-FILE AFTER THE LAST STEP RUNS.
012600******************************************************************
012700 01  WS-RPT-LINE-TABLE.
012800     05  WS-RPT-LINE-COUNT             PIC 9(4) COMP.
012900     05  WS-RPT-LINE-ENTRY OCCURS 500 TIMES INDEXED BY RPT-IDX.
013000         10  WS-RPT-LINE               PIC X(132).
013100
013200******************************************************************
013300* RUN TOTALS - THE FINAL SUMMARY LINE OF THE REPORT.
013400******************************************************************
013500 01  WS-RUN-TOTALS.
013600     05  WS-RECORDS-READ               PIC 9(7) COMP.
013700     05  WS-RECORDS-WRITTEN            PIC 9(7) COMP.
013800     05  WS-METABOLITES-RETAINED       PIC 9(2) COMP.
013900     05  FILLER                        PIC X(8) VALUE SPACES.
