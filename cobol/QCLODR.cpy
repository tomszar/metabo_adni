000100******************************************************************
000200* QCLODR  -  LIMIT-OF-DETECTION RECORD LAYOUT
000300*            AUXILIARY INPUT, ONE ROW PER PLATE.  LOADED INTO
000400*            WS-LOD-TABLE AND SEARCHED BY PLATE BARCODE DURING
000500*            THE HALF-LOD IMPUTATION RULE.
000600******************************************************************
000700 01  LOD-RECORD.
000800     05  LR-PLATE-BARCODE             PIC X(12).
000900     05  LR-LOD-SLOT OCCURS 10 TIMES.
001000         10  LR-LOD-VALUE             PIC S9(7)V9(4).
