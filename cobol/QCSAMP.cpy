000100******************************************************************
000200* QCSAMP  -  METABOLITE SAMPLE RECORD LAYOUT
000300*            ONE ROW PER BLOOD-SAMPLE MEASUREMENT READ FROM THE
000400*            LABORATORY'S SAMPLE-FILE.  RID 1-99998 IS A REAL
000500*            PARTICIPANT, 999999 IS A POOLED QC SAMPLE, ANY OTHER
000600*            RID OF 99999 OR ABOVE IS A NON-PARTICIPANT CONTROL
000700*            AND IS EXCLUDED FROM ALL ANALYSIS STATISTICS.
000800*            REPLICATES ARE ALLOWED - THE SAME RID MAY APPEAR
000900*            2 OR 3 TIMES IN THE FILE, UNSORTED.
001000******************************************************************
001100 01  SAMPLE-RECORD.
001200     05  SR-RID                      PIC 9(7).
001300     05  SR-PLATE-BARCODE             PIC X(12).
001400     05  SR-QC-FLAG                   PIC 9(1).
001500         88  SR-QC-CLEAN              VALUE 0.
001600         88  SR-QC-FLAGGED            VALUE 1 THRU 9.
001700     05  SR-METABOLITE-SLOT OCCURS 10 TIMES.
001800         10  SR-MET-VALUE             PIC S9(7)V9(4).
001900         10  SR-MET-MISSING           PIC X(1).
002000             88  SR-MET-IS-MISSING    VALUE "Y".
002100             88  SR-MET-IS-PRESENT    VALUE "N".
