000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QCSTAT.
000300 AUTHOR. R. PELLETIER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/20/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL CALLED STATISTICS HELPER - GIVEN A VECTOR OF
001300*          VALUES IN QCSTAT-REC, RETURNS THE SAMPLE MEAN AND
001400*          SAMPLE STANDARD DEVIATION (N-1 DIVISOR), OR THE
001500*          COEFFICIENT OF VARIATION BUILT FROM THEM.  CALLED BY
001600*          QCMETAB (CV AND ICC RULES) AND BY QCXFORM (Z-SCORE
001700*          AND WINSORIZATION RULES) THE SAME WAY THE OLD PATIENT
001800*          BATCH CALLED CLCLBCST FOR A COST FIGURE.
001900*
002000******************************************************************
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* DATE      INIT  TICKET  DESCRIPTION
002400*-----------------------------------------------------------------
002500* 03/20/89  RP    Q-0003  ORIGINAL CREATION - MEAN/STD-DEV ONLY.
002600* 05/02/90  DCW   Q-0035  ADDED THE CV FUNCTION (QS-CALC-CV).
002700* 09/25/98  LK    Q-0201  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS
002800*                         IN THIS PROGRAM; REVIEWED AND SIGNED
002900*                         OFF, NO CHANGE REQUIRED.
003000*-----------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     CLASS QC-NUMERIC-RID IS "0" THRU "9".
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 77  WS-SUBSCRIPT                 PIC 9(5) COMP.
004200 77  WS-SUM-OF-VALUES             PIC S9(9)V9(4) COMP-3.
004300 77  WS-SUM-OF-SQ-DEV             PIC S9(9)V9(4) COMP-3.
004400 77  WS-DEVIATION                 PIC S9(7)V9(4) COMP-3.
004500 77  WS-DIVISOR                   PIC S9(5) COMP-3.
004600 77  WS-SQRT-INPUT                PIC S9(9)V9(4) COMP-3.
004700 77  WS-SQRT-RESULT               PIC S9(9)V9(4) COMP-3.
004800 77  WS-SQRT-PREV                 PIC S9(9)V9(4) COMP-3.
004900 77  WS-SQRT-ITER                 PIC 9(2) COMP.
005000
005100 LINKAGE SECTION.
005200 01  QCSTAT-REC.
005300     05  QS-FUNCTION-SW           PIC X(1).
005400         88  QS-CALC-MEAN-SD      VALUE "M".
005500         88  QS-CALC-CV           VALUE "C".
005600     05  QS-VALUE-COUNT           PIC 9(5) COMP.
005700     05  QS-VALUE-SLOT OCCURS 2000 TIMES INDEXED BY QS-IDX.
005800         10  QS-VALUE             PIC S9(7)V9(4).
005900         10  QS-VALUE-X REDEFINES QS-VALUE
006000                                  PIC X(11).
006100     05  QS-MEAN                  PIC S9(7)V9(4).
006200     05  QS-MEAN-X REDEFINES QS-MEAN
006300                                  PIC X(11).
006400     05  QS-STD-DEV               PIC S9(7)V9(4).
006500     05  QS-STD-DEV-X REDEFINES QS-STD-DEV
006600                                  PIC X(11).
006700     05  QS-CV                    PIC S9(3)V9(6).
006800     05  FILLER                   PIC X(5).
006900
007000 PROCEDURE DIVISION USING QCSTAT-REC.
007100
007200 000-HOUSEKEEPING.
007300     IF QS-CALC-MEAN-SD
007400         PERFORM 100-CALC-MEAN-SD-RTN THRU 100-EXIT
007500     ELSE
007600         PERFORM 100-CALC-MEAN-SD-RTN THRU 100-EXIT
007700         PERFORM 200-CALC-CV-RTN THRU 200-EXIT.
007800     GOBACK.
007900 000-EXIT.
008000     EXIT.
008100
008200****** SAMPLE MEAN AND SAMPLE STANDARD DEVIATION (N-1 DIVISOR),
008300****** COMPUTED IN TWO PASSES OVER QS-VALUE-SLOT - THE FIRST
008400****** PASS FOR THE MEAN, THE SECOND FOR THE SUM OF SQUARED
008500****** DEVIATIONS FROM IT.
008600 100-CALC-MEAN-SD-RTN.
008700     MOVE ZERO TO WS-SUM-OF-VALUES, WS-SUM-OF-SQ-DEV.
008800     MOVE ZERO TO QS-MEAN, QS-STD-DEV.
008900     IF QS-VALUE-COUNT = ZERO
009000         GO TO 100-EXIT.
009100     PERFORM 110-SUM-ONE-VALUE THRU 110-EXIT
009200         VARYING QS-IDX FROM 1 BY 1 UNTIL QS-IDX > QS-VALUE-COUNT.
009300     COMPUTE QS-MEAN ROUNDED =
009400             WS-SUM-OF-VALUES / QS-VALUE-COUNT.
009500     IF QS-VALUE-COUNT < 2
009600         GO TO 100-EXIT.
009700     PERFORM 120-SQDEV-ONE-VALUE THRU 120-EXIT
009800         VARYING QS-IDX FROM 1 BY 1 UNTIL QS-IDX > QS-VALUE-COUNT.
009900     COMPUTE WS-DIVISOR = QS-VALUE-COUNT - 1.
010000     COMPUTE WS-SQRT-INPUT = WS-SUM-OF-SQ-DEV / WS-DIVISOR.
010100     PERFORM 150-SQUARE-ROOT-RTN THRU 150-EXIT.
010200     MOVE WS-SQRT-RESULT TO QS-STD-DEV.
010300 100-EXIT.
010400     EXIT.
010500
010600 110-SUM-ONE-VALUE.
010700     ADD QS-VALUE(QS-IDX) TO WS-SUM-OF-VALUES.
010800 110-EXIT.
010900     EXIT.
011000
011100 120-SQDEV-ONE-VALUE.
011200     COMPUTE WS-DEVIATION = QS-VALUE(QS-IDX) - QS-MEAN.
011300     COMPUTE WS-SUM-OF-SQ-DEV =
011400             WS-SUM-OF-SQ-DEV + (WS-DEVIATION * WS-DEVIATION).
011500 120-EXIT.
011600     EXIT.
011700
011800****** SQUARE ROOT BY NEWTON'S METHOD - 20 FIXED ITERATIONS, NO
011900****** INTRINSIC FUNCTION CALL.  CONVERGES WELL INSIDE 20 PASSES
012000****** FOR THE MAGNITUDE OF VARIANCE FIGURES THIS JOB SEES.
012100 150-SQUARE-ROOT-RTN.
012200     IF WS-SQRT-INPUT NOT GREATER THAN ZERO
012300         MOVE ZERO TO WS-SQRT-RESULT
012400         GO TO 150-EXIT.
012500     COMPUTE WS-SQRT-RESULT = WS-SQRT-INPUT / 2.
012600     IF WS-SQRT-RESULT = ZERO
012700         MOVE 1 TO WS-SQRT-RESULT.
012800     PERFORM 160-SQRT-ITERATE THRU 160-EXIT
012900         VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 20.
013000 150-EXIT.
013100     EXIT.
013200
013300 160-SQRT-ITERATE.
013400     MOVE WS-SQRT-RESULT TO WS-SQRT-PREV.
013500     COMPUTE WS-SQRT-RESULT ROUNDED =
013600             (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
013700 160-EXIT.
013800     EXIT.
013900
014000****** COEFFICIENT OF VARIATION - STD-DEV OVER MEAN.  A ZERO
014100****** MEAN LEAVES QS-CV AT ZERO RATHER THAN ABENDING THE CALLER
014200****** ON A DIVIDE EXCEPTION.
014300 200-CALC-CV-RTN.
014400     MOVE ZERO TO QS-CV.
014500     IF QS-MEAN = ZERO
014600         GO TO 200-EXIT.
014700     COMPUTE QS-CV ROUNDED = QS-STD-DEV / QS-MEAN.
014800 200-EXIT.
014900     EXIT.
