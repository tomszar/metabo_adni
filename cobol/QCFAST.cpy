000100******************************************************************
000200* QCFAST  -  FASTING-STATUS RECORD LAYOUT
000300*            AUXILIARY INPUT, ONE ROW PER PARTICIPANT.  LOADED
000400*            INTO WS-FASTING-TABLE AND SEARCHED BY RID DURING
000500*            THE NON-FASTER REMOVAL RULE.
000600******************************************************************
000700 01  FASTING-RECORD.
000800     05  FR-RID                       PIC 9(7).
000900     05  FR-BIFAST                    PIC 9(1).
001000         88  FR-IS-FASTING            VALUE 1.
001100         88  FR-NOT-FASTING           VALUE 0, 2 THRU 9.
