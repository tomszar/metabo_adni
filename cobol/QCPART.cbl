000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QCPART.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/03/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PARTICIPANT-QC SUBPROGRAM FOR THE METABOLOMICS SAMPLE
001300*          QC RUN.  CALLED ONCE BY QCDRIVER, AFTER QCMETAB, BEFORE
001400*          QCXFORM.  UNLIKE QCMETAB THIS PROGRAM DELETES WHOLE
001500*          SAMPLE ROWS (VIA WS-ROW-STATUS-SW), AND CONSOLIDATES
001600*          REPLICATE ROWS DOWN TO ONE SURVIVOR PER RID - IT NEVER
001700*          TURNS A METABOLITE COLUMN OFF, THAT IS QCMETAB'S JOB.
001800*
001900*          SIX RULES RUN IN ORDER -
002000*            6. PARTICIPANT MISSING-PROPORTION REMOVAL
002100*            7. NON-FASTER REMOVAL (FASTING LOOKUP SEARCH)
002200*            8. BAD-QC-TAG PARTICIPANT REMOVAL (NMR ONLY)
002300*           11. IMPUTATION (HALF-LOD OR HALF-MINIMUM)
002400*            9. REPLICATE CONSOLIDATION
002500*           10. MULTIVARIATE (MAHALANOBIS) OUTLIER REMOVAL
002600*          RULE 11 RUNS HERE, OUT OF NUMBER ORDER, BECAUSE THE
002700*          PROTOCOL'S CANONICAL SEQUENCE PUTS IMPUTATION AFTER
002800*          NON-FASTER/BAD-TAG REMOVAL BUT BEFORE CONSOLIDATION -
002900*          SEE Q-0246 BELOW.  A REPLICATE GROUP MUST BE CONSOLI-
003000*          DATED FROM ALREADY-IMPUTED VALUES, AND THE OUTLIER
003100*          STEP'S MAHALANOBIS VECTOR MUST BE BUILT OVER ROWS THAT
003200*          HAVE NO MISSING CELLS LEFT IN AN ACTIVE METABOLITE, SO
003300*          BOTH RUN AFTER IMPUTATION, NOT BEFORE IT.
003400*          RULE 9 USES THE SAME CONTROL-BREAK TECHNIQUE QCMETAB
003500*          USES FOR ITS CV AND ICC RULES, RELYING ON QCLOAD'S SORT
003600*          STEP LEAVING WS-SAMPLE-TABLE ASCENDING BY RID.  RULE 10
003700*          BUILDS A COVARIANCE MATRIX OVER THE STILL-ACTIVE
003800*          METABOLITES, INVERTS IT BY GAUSS-JORDAN REDUCTION (NO
003900*          SUBROUTINE LIBRARY ON THIS BOX DOES MATRIX WORK), AND
004000*          CALLS QCCHISQ FOR THE CUTOFF CONSTANT.
004100*
004200******************************************************************
004300* CHANGE LOG
004400*-----------------------------------------------------------------
004500* DATE      INIT  TICKET  DESCRIPTION
004600*-----------------------------------------------------------------
004700* 04/03/89  JS    Q-0006  ORIGINAL CREATION - MISSING AND FASTING
004800*                         REMOVAL ONLY.
004900* 09/11/89  JS    Q-0020  ADDED THE NMR BAD-QC-TAG REMOVAL STEP.
005000* 01/15/92  RP    Q-0046  ADDED THE REPLICATE CONSOLIDATION STEP.
005100* 06/09/93  MAT   Q-0100  ADDED THE MULTIVARIATE OUTLIER REMOVAL
005200*                         STEP, CALLS QCCHISQ FOR THE CUTOFF.
005300* 03/22/95  DCW   Q-0133  GUARDED THE OUTLIER STEP AGAINST A ZERO
005400*                         OR SINGULAR PIVOT IN THE COVARIANCE
005500*                         MATRIX AFTER AN ABEND ON A TEST RUN WITH
005600*                         ONLY ONE ACTIVE METABOLITE.
005700* 09/25/98  LK    Q-0201  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS
005800*                         IN THIS PROGRAM; REVIEWED AND SIGNED
005900*                         OFF, NO CHANGE REQUIRED.
006000* 04/09/02  DCW   Q-0246  IMPUTATION (RULE 11) WAS RUNNING IN
006100*                         QCXFORM, AFTER THIS PROGRAM'S 800-
006200*                         CONSOLIDATE-RTN AND 850-OUTLIER-RTN HAD
006300*                         ALREADY RUN - BACKWARDS FROM THE
006400*                         PROTOCOL'S CANONICAL ORDER.  MOVED
006500*                         QCXFORM'S 1100-IMPUTE-RTN AND ITS
006600*                         HELPERS IN HERE AS 780/782/784/786/
006700*                         788/790/792, CALLED BETWEEN 750-
006800*                         BADTAG-RTN AND 800-CONSOLIDATE-RTN.  NO
006900*                         LINKAGE CHANGE NEEDED - THIS PROGRAM
007000*                         ALREADY RECEIVED WS-LOD-TABLE ON ITS
007100*                         CALL USING LIST.  DROPPED THE ZERO-
007200*                         DEVIATION-FOR-MISSING BRANCH IN 882 -
007300*                         IT WAS ONLY THERE TO COVER FOR
007400*                         IMPUTATION NOT HAVING RUN YET, AND
007500*                         850-OUTLIER-RTN NEVER SEES ANYTHING
007600*                         BUT ACTIVE METABOLITES, SO THE VECTOR
007700*                         IS NOW ALWAYS FULLY IMPUTED.  832'S
007800*                         MISSING-VALUE GUARD STAYS - IT STILL
007900*                         CATCHES METABOLITES QCMETAB DROPPED,
008000*                         WHICH 780-IMPUTE-RTN SKIPS - BUT ITS
008100*                         COMMENT IS REWORDED TO SAY SO.
008200*-----------------------------------------------------------------
008300
008400  ENVIRONMENT DIVISION.
008500  CONFIGURATION SECTION.
008600  SOURCE-COMPUTER. IBM-390.
008700  OBJECT-COMPUTER. IBM-390.
008800  SPECIAL-NAMES.
008900      CLASS QC-NUMERIC-RID IS "0" THRU "9".
009000
009100  INPUT-OUTPUT SECTION.
009200  FILE-CONTROL.
009300      SELECT SYSOUT
009400      ASSIGN TO UT-S-SYSOUT
009500        ORGANIZATION IS SEQUENTIAL.
009600
009700  DATA DIVISION.
009800  FILE SECTION.
009900  FD  SYSOUT
010000      RECORDING MODE IS F
010100      LABEL RECORDS ARE STANDARD
010200      RECORD CONTAINS 130 CHARACTERS
010300      BLOCK CONTAINS 0 RECORDS
010400      DATA RECORD IS SYSOUT-REC.
010500  01  SYSOUT-REC  PIC X(130).
010600
010700  WORKING-STORAGE SECTION.
010800
010900  77  WS-ACTIVE-MET-COUNT          PIC 9(2) COMP.
011000  77  WS-PART-MISSING-COUNT        PIC 9(2) COMP.
011100  77  WS-PART-MISSING-PCT          PIC S9(3)V9(6) COMP-3.
011200  77  WS-PART-REMOVED-COUNT        PIC 9(5) COMP.
011300  77  WS-FASTING-REMOVED-COUNT     PIC 9(5) COMP.
011400  77  WS-BADTAG-REMOVED-COUNT      PIC 9(5) COMP.
011500  77  WS-DUP-RID-COUNT             PIC 9(5) COMP.
011600  77  WS-OUTLIER-REMOVED-COUNT     PIC 9(5) COMP.
011700  77  WS-RPT-DETAIL-COUNT          PIC 9(3) COMP.
011800  77  WS-LINE-TEXT                 PIC X(132).
011900  77  WS-FAST-FOUND-SW             PIC X(1).
012000      88  FASTING-ROW-FOUND        VALUE "Y".
012100  77  WS-BADTAG-FOUND-SW           PIC X(1).
012200      88  BADTAG-RID-FOUND         VALUE "Y".
012300
012400****** RULE 11 IMPUTATION WORK AREAS - MOVED IN FROM QCXFORM BY
012500****** Q-0246, SEE THE REMARKS BANNER ABOVE.
012600  77  WS-LOD-FOUND-SW              PIC X(1).
012700      88  LOD-PLATE-FOUND          VALUE "Y".
012800  77  WS-IMPUTE-MET-COUNT          PIC 9(2) COMP.
012900  77  WS-IMPUTE-POINT-COUNT        PIC 9(5) COMP.
013000  77  WS-IMPUTE-COUNT-O            PIC ZZZZ9.
013100  77  WS-IMPUTE-STRING-PTR         PIC 9(3) COMP.
013200  77  WS-MIN-VALUE                 PIC S9(7)V9(4) COMP-3.
013300  77  WS-MIN-FOUND-SW              PIC X(1).
013400      88  MIN-VALUE-FOUND          VALUE "Y".
013500  77  WS-IMPUTE-VALUE              PIC S9(7)V9(4) COMP-3.
013600  77  WS-MET-HAS-MISSING-SW        PIC X(1).
013700      88  MET-HAS-MISSING          VALUE "Y".
013800  77  WS-MET-POINT-BEFORE          PIC 9(5) COMP.
013900
014000  77  WS-GROUP-START               PIC 9(5) COMP.
014100  77  WS-GROUP-END                 PIC 9(5) COMP.
014200  77  WS-GROUP-SIZE                PIC 9(3) COMP.
014300  77  WS-GROUP-RID                 PIC 9(7).
014400  77  WS-GROUP-ACTIVE-COUNT        PIC 9(3) COMP.
014500  77  WS-SURVIVOR-POS              PIC 9(5) COMP.
014600  77  WS-CONSOL-SUM                PIC S9(9)V9(4) COMP-3.
014700  77  WS-CONSOL-NZ-COUNT           PIC 9(3) COMP.
014800  77  WS-CONSOL-MEAN               PIC S9(7)V9(4) COMP-3.
014900
015000****** MULTIVARIATE OUTLIER WORK AREAS - SIZED TO WS-N-METS (10),
015100****** THE WIDEST THE METABOLITE PANEL EVER GETS ON THIS CONTRACT.
015200  77  WS-ACTIVE-P                  PIC 9(2) COMP.
015300  77  WS-PIVOT                     PIC S9(9)V9(4) COMP-3.
015400  77  WS-FACTOR                    PIC S9(9)V9(4) COMP-3.
015500  77  WS-MAHAL-DSQ                 PIC S9(9)V9(4) COMP-3.
015600  77  WS-COV-DIVISOR               PIC S9(3) COMP-3.
015700
015800  01  WS-ACTIVE-MAP.
015900      05  WS-ACTIVE-SLOT OCCURS 10 TIMES INDEXED BY AP-IDX
016000                                   PIC 9(2) COMP.
016100
016200  01  WS-MEAN-VECTOR.
016300      05  WS-MV-ENTRY OCCURS 10 TIMES INDEXED BY MV-IDX
016400                                   PIC S9(7)V9(4) COMP-3.
016500  01  WS-MEAN-VECTOR-X REDEFINES WS-MEAN-VECTOR
016600                                   PIC X(70).
016700
016800  01  WS-COV-MATRIX.
016900      05  WS-COV-ROW OCCURS 10 TIMES INDEXED BY CV-ROW.
017000          10  WS-COV-COL OCCURS 10 TIMES INDEXED BY CV-COL
017100                                   PIC S9(9)V9(4) COMP-3.
017200  01  WS-COV-MATRIX-X REDEFINES WS-COV-MATRIX
017300                                   PIC X(700).
017400
017500****** AUGMENTED [COV | IDENTITY] MATRIX FOR THE GAUSS-JORDAN
017600****** REDUCTION - ONLY THE FIRST WS-ACTIVE-P ROWS/COLUMNS OF
017700****** EACH HALF ARE EVER USED.
017800  01  WS-AUG-MATRIX.
017900      05  WS-AUG-ROW OCCURS 10 TIMES INDEXED BY AUG-ROW.
018000          10  WS-AUG-COL OCCURS 20 TIMES INDEXED BY AUG-COL
018100                                   PIC S9(9)V9(4) COMP-3.
018200  01  WS-AUG-MATRIX-X REDEFINES WS-AUG-MATRIX
018300                                   PIC X(1400).
018400
018500  01  WS-DEV-VECTOR.
018600      05  WS-DEV-ENTRY OCCURS 10 TIMES INDEXED BY DV-IDX
018700                                   PIC S9(7)V9(4) COMP-3.
018800  01  WS-TEMP-VECTOR.
018900      05  WS-TEMP-ENTRY OCCURS 10 TIMES INDEXED BY TV-IDX
019000                                   PIC S9(7)V9(4) COMP-3.
019100
019200****** DISTINCT BAD-QC-TAG RID LIST FOR RULE 8 (NMR ONLY) - BUILT
019300****** ON THE FIRST PASS, APPLIED ON THE SECOND, THE SAME TWO-PASS
019400****** SHAPE AS THE PLATE LIST IN QCMETAB'S CROSS-PLATE RULE.
019500  01  WS-BADTAG-RID-TABLE.
019600      05  WS-BADTAG-RID-COUNT      PIC 9(3) COMP.
019700      05  WS-BADTAG-RID OCCURS 50 TIMES INDEXED BY BT-IDX
019800                                   PIC 9(7).
019900
020000****** CALL PARAMETER FOR THE QCCHISQ HELPER - FIELD FOR FIELD
020100****** IDENTICAL TO QCCHISQ-REC IN QCCHISQ'S OWN LINKAGE SECTION,
020200****** NOT SHARED THROUGH A COPYBOOK.
020300  01  WS-QCCHISQ-PARM.
020400      05  CQ-DEGREES-OF-FREEDOM    PIC 9(3) COMP.
020500      05  CQ-CUTOFF-VALUE          PIC S9(3)V9(4).
020600      05  FILLER                   PIC X(5).
020700
020800****** DETAIL-LINE LAYOUT, THE SAME FIXED-FORMAT GROUP STYLE USED
020900****** IN QCDRIVER AND QCMETAB.
021000  01  WS-DETAIL-LINE.
021100      05  FILLER                   PIC X(1) VALUE SPACE.
021200      05  FILLER                   PIC X(4) VALUE "RID:".
021300      05  WS-DTL-RID-O             PIC 9(7).
021400      05  FILLER                   PIC X(2) VALUE SPACES.
021500      05  FILLER                   PIC X(8) VALUE "REMOVED:".
021600      05  FILLER                   PIC X(1) VALUE SPACE.
021700      05  WS-DTL-REASON            PIC X(12).
021800      05  FILLER                   PIC X(2) VALUE SPACES.
021900      05  FILLER                   PIC X(11) VALUE "STATISTIC: ".
022000      05  WS-DTL-STAT-O            PIC -9(3).9(6).
022100      05  FILLER                   PIC X(70) VALUE SPACES.
022200
022300  01  WS-SUMMARY-LINE.
022400      05  FILLER                   PIC X(1) VALUE SPACE.
022500      05  WS-SUM-TEXT              PIC X(40).
022600      05  WS-SUM-COUNT-O           PIC ZZZZ9.
022700      05  FILLER                   PIC X(86) VALUE SPACES.
022800
022900  01  WS-DIAG-FIELDS.
023000      05  PARA-NAME                PIC X(30).
023100      05  FILLER                   PIC X(10).
023200
023300  COPY QCABEND.
023400
023500  LINKAGE SECTION.
023600  COPY QCWORK.
023700  01  LK-CALL-RET-CODE             PIC S9(4) COMP.
023800
023900  PROCEDURE DIVISION USING WS-RUN-PARAMETERS WS-METABOLITE-TABLE
024000          WS-SAMPLE-TABLE WS-FASTING-TABLE WS-LOD-TABLE
024100          WS-RUN-TOTALS WS-RPT-LINE-TABLE LK-CALL-RET-CODE.
024200      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024300      PERFORM 100-MAINLINE THRU 100-EXIT.
024400      GOBACK.
024500
024600  000-HOUSEKEEPING.
024700      MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024800      MOVE ZERO TO LK-CALL-RET-CODE.
024900      OPEN OUTPUT SYSOUT.
025000      MOVE ZERO TO WS-ACTIVE-MET-COUNT.
025100      PERFORM 050-COUNT-ACTIVE-MET THRU 050-EXIT
025200          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
025300  000-EXIT.
025400      EXIT.
025500
025600  050-COUNT-ACTIVE-MET.
025700      IF MET-IS-ACTIVE(MET-IDX)
025800          ADD 1 TO WS-ACTIVE-MET-COUNT.
025900  050-EXIT.
026000      EXIT.
026100
026200  100-MAINLINE.
026300      MOVE "100-MAINLINE" TO PARA-NAME.
026400      PERFORM 600-MISSING-RTN THRU 600-EXIT.
026500      PERFORM 700-FASTING-RTN THRU 700-EXIT.
026600      IF PLATFORM-IS-NMR
026700          PERFORM 750-BADTAG-RTN THRU 750-EXIT.
026800      PERFORM 780-IMPUTE-RTN THRU 780-EXIT.
026900      PERFORM 800-CONSOLIDATE-RTN THRU 800-EXIT.
027000      PERFORM 850-OUTLIER-RTN THRU 850-EXIT.
027100      CLOSE SYSOUT.
027200  100-EXIT.
027300      EXIT.
027400
027500****** RULE 6 - PARTICIPANT MISSING-PROPORTION REMOVAL.  THE
027600****** DENOMINATOR IS THE COUNT OF STILL-ACTIVE METABOLITES, NOT
027700****** THE FULL PANEL WIDTH, SO A COLUMN QCMETAB ALREADY DROPPED
027800****** NEVER COUNTS AGAINST A PARTICIPANT.
027900  600-MISSING-RTN.
028000      MOVE "600-MISSING-RTN" TO PARA-NAME.
028100      MOVE "=== PARTICIPANT MISSING-PROPORTION REMOVAL ==="
028200                                   TO WS-LINE-TEXT.
028300      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
028400      MOVE ZERO TO WS-PART-REMOVED-COUNT, WS-RPT-DETAIL-COUNT.
028500      PERFORM 610-CHECK-ONE-RECORD THRU 610-EXIT
028600          VARYING SAMP-IDX FROM 1 BY 1
028700          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
028800      MOVE "PARTICIPANTS REMOVED (MISSING DATA):  "
028900                                   TO WS-SUM-TEXT.
029000      MOVE WS-PART-REMOVED-COUNT   TO WS-SUM-COUNT-O.
029100      MOVE WS-SUMMARY-LINE         TO WS-LINE-TEXT.
029200      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
029300  600-EXIT.
029400      EXIT.
029500
029600  610-CHECK-ONE-RECORD.
029700      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
029800          GO TO 610-EXIT.
029900      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
030000          GO TO 610-EXIT.
030100      IF WS-ACTIVE-MET-COUNT = ZERO
030200          GO TO 610-EXIT.
030300      MOVE ZERO TO WS-PART-MISSING-COUNT.
030400      PERFORM 615-COUNT-ONE-MISSING-MET THRU 615-EXIT
030500          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
030600      COMPUTE WS-PART-MISSING-PCT ROUNDED =
030700              WS-PART-MISSING-COUNT / WS-ACTIVE-MET-COUNT.
030800      IF WS-PART-MISSING-PCT GREATER THAN WS-MISSING-CUTOFF
030900          MOVE "D" TO WS-ROW-STATUS-SW(SAMP-IDX)
031000          ADD 1 TO WS-PART-REMOVED-COUNT
031100          ADD 1 TO WS-RPT-DETAIL-COUNT
031200          MOVE WS-RID(SAMP-IDX)    TO WS-DTL-RID-O
031300          MOVE "MISSING"           TO WS-DTL-REASON
031400          MOVE WS-PART-MISSING-PCT TO WS-DTL-STAT-O
031500          PERFORM 960-WRITE-DETAIL THRU 960-EXIT.
031600  610-EXIT.
031700      EXIT.
031800
031900  615-COUNT-ONE-MISSING-MET.
032000      IF MET-IS-DROPPED(MET-IDX)
032100          GO TO 615-EXIT.
032200      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
032300          ADD 1 TO WS-PART-MISSING-COUNT.
032400  615-EXIT.
032500      EXIT.
032600
032700****** RULE 7 - NON-FASTER REMOVAL.  SERIAL SEARCH OF THE FASTING
032800****** LOOKUP, THE SAME SERIAL-SEARCH TECHNIQUE PATSRCH USED
032900****** AGAINST ITS EQUIPMENT TABLE.
033000  700-FASTING-RTN.
033100      MOVE "700-FASTING-RTN" TO PARA-NAME.
033200      MOVE "=== NON-FASTER REMOVAL ==="
033300                                   TO WS-LINE-TEXT.
033400      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
033500      MOVE ZERO TO WS-FASTING-REMOVED-COUNT.
033600      PERFORM 710-CHECK-ONE-ROW THRU 710-EXIT
033700          VARYING SAMP-IDX FROM 1 BY 1
033800          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
033900      MOVE "PARTICIPANTS REMOVED (NOT FASTING):   "
034000                                   TO WS-SUM-TEXT.
034100      MOVE WS-FASTING-REMOVED-COUNT TO WS-SUM-COUNT-O.
034200      MOVE WS-SUMMARY-LINE         TO WS-LINE-TEXT.
034300      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
034400  700-EXIT.
034500      EXIT.
034600
034700  710-CHECK-ONE-ROW.
034800      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
034900          GO TO 710-EXIT.
035000      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
035100          GO TO 710-EXIT.
035200      MOVE "N" TO WS-FAST-FOUND-SW.
035300      SET FAST-IDX TO 1.
035400      SEARCH WS-FASTING-ENTRY
035500          AT END
035600              CONTINUE
035700          WHEN WS-FAST-RID(FAST-IDX) = WS-RID(SAMP-IDX)
035800              IF WS-FAST-BIFAST(FAST-IDX) = 1
035900                  MOVE "Y" TO WS-FAST-FOUND-SW
036000              END-IF
036100      END-SEARCH.
036200      IF NOT FASTING-ROW-FOUND
036300          MOVE "D" TO WS-ROW-STATUS-SW(SAMP-IDX)
036400          ADD 1 TO WS-FASTING-REMOVED-COUNT.
036500  710-EXIT.
036600      EXIT.
036700
036800****** RULE 8 - BAD-QC-TAG PARTICIPANT REMOVAL, NMR ONLY.  FIRST
036900****** PASS BUILDS THE DISTINCT LIST OF RID'S CARRYING A FLAGGED
037000****** QC-FLAG; SECOND PASS REMOVES EVERY ROW SHARING ONE OF
037100****** THOSE RID'S, INCLUDING REPLICATES WHOSE OWN QC-FLAG WAS
037200****** CLEAN.
037300  750-BADTAG-RTN.
037400      MOVE "750-BADTAG-RTN" TO PARA-NAME.
037500      MOVE "=== BAD-QC-TAG PARTICIPANT REMOVAL (NMR ONLY) ==="
037600                                   TO WS-LINE-TEXT.
037700      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
037800      MOVE ZERO TO WS-BADTAG-RID-COUNT, WS-BADTAG-REMOVED-COUNT.
037900      PERFORM 760-FLAG-ONE-ROW THRU 760-EXIT
038000          VARYING SAMP-IDX FROM 1 BY 1
038100          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
038200      PERFORM 770-DELETE-ONE-ROW THRU 770-EXIT
038300          VARYING SAMP-IDX FROM 1 BY 1
038400          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
038500      MOVE "PARTICIPANTS REMOVED (BAD QC TAG):    "
038600                                   TO WS-SUM-TEXT.
038700      MOVE WS-BADTAG-REMOVED-COUNT TO WS-SUM-COUNT-O.
038800      MOVE WS-SUMMARY-LINE         TO WS-LINE-TEXT.
038900      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
039000  750-EXIT.
039100      EXIT.
039200
039300  760-FLAG-ONE-ROW.
039400      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
039500          GO TO 760-EXIT.
039600      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
039700          GO TO 760-EXIT.
039800      IF WS-QC-FLAG(SAMP-IDX) NOT GREATER THAN ZERO
039900          GO TO 760-EXIT.
040000      MOVE "N" TO WS-BADTAG-FOUND-SW.
040100      PERFORM 765-SCAN-BADTAG-LIST THRU 765-EXIT
040200          VARYING BT-IDX FROM 1 BY 1
040300          UNTIL BT-IDX > WS-BADTAG-RID-COUNT
040400             OR BADTAG-RID-FOUND.
040500      IF NOT BADTAG-RID-FOUND
040600          ADD 1 TO WS-BADTAG-RID-COUNT
040700          SET BT-IDX TO WS-BADTAG-RID-COUNT
040800          MOVE WS-RID(SAMP-IDX) TO WS-BADTAG-RID(BT-IDX).
040900  760-EXIT.
041000      EXIT.
041100
041200  765-SCAN-BADTAG-LIST.
041300      IF WS-BADTAG-RID(BT-IDX) = WS-RID(SAMP-IDX)
041400          MOVE "Y" TO WS-BADTAG-FOUND-SW.
041500  765-EXIT.
041600      EXIT.
041700
041800  770-DELETE-ONE-ROW.
041900      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
042000          GO TO 770-EXIT.
042100      MOVE "N" TO WS-BADTAG-FOUND-SW.
042200      PERFORM 765-SCAN-BADTAG-LIST THRU 765-EXIT
042300          VARYING BT-IDX FROM 1 BY 1
042400          UNTIL BT-IDX > WS-BADTAG-RID-COUNT
042500             OR BADTAG-RID-FOUND.
042600      IF BADTAG-RID-FOUND
042700          MOVE "D" TO WS-ROW-STATUS-SW(SAMP-IDX)
042800          ADD 1 TO WS-BADTAG-REMOVED-COUNT.
042900  770-EXIT.
043000      EXIT.
043100
043200****** RULE 11 - IMPUTATION.  ONE PASS PER ACTIVE METABOLITE.  IF
043300****** ANY LOD ROWS WERE LOADED (P180), A MISSING CELL IS FILLED
043400****** FROM THE LOD ENTRY FOR THE RECORD'S OWN PLATE; OTHERWISE
043500****** IT IS FILLED FROM HALF THE LOWEST OBSERVED VALUE OF THAT
043600****** METABOLITE ACROSS ALL LIVE ANALYSIS ROWS.  MOVED IN FROM
043700****** QCXFORM BY Q-0246 SO IT RUNS AHEAD OF CONSOLIDATION AND
043800****** THE OUTLIER STEP, PER THE CANONICAL ORDER.
043900  780-IMPUTE-RTN.
044000      MOVE "780-IMPUTE-RTN" TO PARA-NAME.
044100      MOVE "=== IMPUTATION ==="
044200                                   TO WS-LINE-TEXT.
044300      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
044400      MOVE ZERO TO WS-IMPUTE-MET-COUNT, WS-IMPUTE-POINT-COUNT.
044500      PERFORM 782-IMPUTE-ONE-MET THRU 782-EXIT
044600          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
044700      MOVE "METABOLITES IMPUTED:                   "
044800                                   TO WS-SUM-TEXT.
044900      MOVE WS-IMPUTE-MET-COUNT    TO WS-SUM-COUNT-O.
045000      MOVE WS-SUMMARY-LINE         TO WS-LINE-TEXT.
045100      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
045200      MOVE "DATA POINTS IMPUTED:                   "
045300                                   TO WS-SUM-TEXT.
045400      MOVE WS-IMPUTE-POINT-COUNT  TO WS-SUM-COUNT-O.
045500      MOVE WS-SUMMARY-LINE         TO WS-LINE-TEXT.
045600      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
045700  780-EXIT.
045800      EXIT.
045900
046000  782-IMPUTE-ONE-MET.
046100      IF MET-IS-DROPPED(MET-IDX)
046200          GO TO 782-EXIT.
046300      MOVE "N" TO WS-MET-HAS-MISSING-SW.
046400      PERFORM 784-SCAN-ONE-MISSING THRU 784-EXIT
046500          VARYING SAMP-IDX FROM 1 BY 1
046600          UNTIL SAMP-IDX > WS-SAMPLE-COUNT
046700             OR MET-HAS-MISSING.
046800      IF NOT MET-HAS-MISSING
046900          GO TO 782-EXIT.
047000      ADD 1 TO WS-IMPUTE-MET-COUNT.
047100      MOVE WS-IMPUTE-POINT-COUNT TO WS-MET-POINT-BEFORE.
047200      IF WS-LOD-COUNT GREATER THAN ZERO
047300          PERFORM 786-FILL-ONE-ROW-LOD THRU 786-EXIT
047400              VARYING SAMP-IDX FROM 1 BY 1
047500              UNTIL SAMP-IDX > WS-SAMPLE-COUNT
047600      ELSE
047700          PERFORM 788-FIND-MINIMUM THRU 788-EXIT
047800          PERFORM 792-FILL-ONE-ROW-MIN THRU 792-EXIT
047900              VARYING SAMP-IDX FROM 1 BY 1
048000              UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
048100      COMPUTE WS-IMPUTE-COUNT-O =
048200              WS-IMPUTE-POINT-COUNT - WS-MET-POINT-BEFORE.
048300      MOVE SPACES TO WS-LINE-TEXT.
048400      MOVE 2 TO WS-IMPUTE-STRING-PTR.
048500      STRING "METABOLITE " DELIMITED BY SIZE
048600          WS-MET-NAME(MET-IDX) DELIMITED BY SPACE
048700          " POINTS IMPUTED:" DELIMITED BY SIZE
048800          WS-IMPUTE-COUNT-O DELIMITED BY SIZE
048900          INTO WS-LINE-TEXT WITH POINTER WS-IMPUTE-STRING-PTR.
049000      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
049100  782-EXIT.
049200      EXIT.
049300
049400  784-SCAN-ONE-MISSING.
049500      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
049600          GO TO 784-EXIT.
049700      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
049800          GO TO 784-EXIT.
049900      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
050000          MOVE "Y" TO WS-MET-HAS-MISSING-SW.
050100  784-EXIT.
050200      EXIT.
050300
050400  786-FILL-ONE-ROW-LOD.
050500      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
050600          GO TO 786-EXIT.
050700      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
050800          GO TO 786-EXIT.
050900      IF NOT MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
051000          GO TO 786-EXIT.
051100      MOVE "N" TO WS-LOD-FOUND-SW.
051200      SET LOD-IDX TO 1.
051300      SEARCH WS-LOD-ENTRY
051400          AT END
051500              CONTINUE
051600          WHEN WS-LOD-PLATE-BARCODE(LOD-IDX) =
051700                                   WS-PLATE-BARCODE(SAMP-IDX)
051800              MOVE "Y" TO WS-LOD-FOUND-SW
051900      END-SEARCH.
052000      IF NOT LOD-PLATE-FOUND
052100          GO TO 786-EXIT.
052200      COMPUTE WS-IMPUTE-VALUE ROUNDED =
052300              WS-LOD-VALUE(LOD-IDX, MET-IDX) * 0.5.
052400      MOVE WS-IMPUTE-VALUE TO WS-MET-VALUE(SAMP-IDX, MET-IDX).
052500      MOVE "N" TO WS-MET-MISSING-SW(SAMP-IDX, MET-IDX).
052600      ADD 1 TO WS-IMPUTE-POINT-COUNT.
052700  786-EXIT.
052800      EXIT.
052900
053000  788-FIND-MINIMUM.
053100      MOVE "N" TO WS-MIN-FOUND-SW.
053200      MOVE ZERO TO WS-MIN-VALUE.
053300      PERFORM 790-CHECK-ONE-VALUE THRU 790-EXIT
053400          VARYING SAMP-IDX FROM 1 BY 1
053500          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
053600  788-EXIT.
053700      EXIT.
053800
053900  790-CHECK-ONE-VALUE.
054000      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
054100          GO TO 790-EXIT.
054200      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
054300          GO TO 790-EXIT.
054400      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
054500          GO TO 790-EXIT.
054600      IF NOT MIN-VALUE-FOUND
054700          MOVE "Y" TO WS-MIN-FOUND-SW
054800          MOVE WS-MET-VALUE(SAMP-IDX, MET-IDX) TO WS-MIN-VALUE
054900      ELSE
055000          IF WS-MET-VALUE(SAMP-IDX, MET-IDX) LESS THAN WS-MIN-VALUE
055100              MOVE WS-MET-VALUE(SAMP-IDX, MET-IDX) TO WS-MIN-VALUE.
055200  790-EXIT.
055300      EXIT.
055400
055500  792-FILL-ONE-ROW-MIN.
055600      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
055700          GO TO 792-EXIT.
055800      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
055900          GO TO 792-EXIT.
056000      IF NOT MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
056100          GO TO 792-EXIT.
056200      IF NOT MIN-VALUE-FOUND
056300          GO TO 792-EXIT.
056400      COMPUTE WS-IMPUTE-VALUE ROUNDED = WS-MIN-VALUE * 0.5.
056500      MOVE WS-IMPUTE-VALUE TO WS-MET-VALUE(SAMP-IDX, MET-IDX).
056600      MOVE "N" TO WS-MET-MISSING-SW(SAMP-IDX, MET-IDX).
056700      ADD 1 TO WS-IMPUTE-POINT-COUNT.
056800  792-EXIT.
056900      EXIT.
057000
057100****** RULE 9 - REPLICATE CONSOLIDATION.  WALKS THE RID-SORTED
057200****** TABLE ONE ADJACENT GROUP AT A TIME; IF MORE THAN ONE ROW IN
057300****** A GROUP IS STILL ACTIVE, THE FIRST SURVIVES WITH EVERY
057400****** METABOLITE SLOT REPLACED BY THE MEAN OF THE GROUP'S
057500****** NON-MISSING VALUES AND THE REST ARE MARKED DELETED.  SINCE
057600****** 780-IMPUTE-RTN NOW RUNS AHEAD OF THIS STEP (Q-0246), EVERY
057700****** ACTIVE METABOLITE'S CELLS ARE ALREADY FILLED BY THE TIME WE
057800****** GET HERE - "NON-MISSING VALUES" ABOVE WILL ORDINARILY MEAN
057900****** ALL OF THEM.  830/832'S MISSING-VALUE GUARD REMAINS FOR THE
058000****** METABOLITE SLOTS QCMETAB ALREADY DROPPED BEFORE THIS
058100****** PROGRAM EVER SAW THE ROW - 782-IMPUTE-ONE-MET SKIPS A
058200****** DROPPED SLOT, SO IT CAN STILL BE MISSING HERE.
058300  800-CONSOLIDATE-RTN.
058400      MOVE "800-CONSOLIDATE-RTN" TO PARA-NAME.
058500      MOVE "=== REPLICATE CONSOLIDATION ==="
058600                                   TO WS-LINE-TEXT.
058700      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
058800      MOVE ZERO TO WS-DUP-RID-COUNT.
058900      SET SAMP-IDX TO 1.
059000      PERFORM 810-SCAN-GROUP THRU 810-EXIT
059100          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
059200      MOVE "DUPLICATE RID GROUPS CONSOLIDATED:     "
059300                                   TO WS-SUM-TEXT.
059400      MOVE WS-DUP-RID-COUNT        TO WS-SUM-COUNT-O.
059500      MOVE WS-SUMMARY-LINE         TO WS-LINE-TEXT.
059600      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
059700  800-EXIT.
059800      EXIT.
059900
060000  810-SCAN-GROUP.
060100      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
060200          SET SAMP-IDX UP BY 1
060300          GO TO 810-EXIT.
060400      SET SAMP-IDX2 TO SAMP-IDX.
060500      SET WS-GROUP-START TO SAMP-IDX.
060600      MOVE WS-RID(SAMP-IDX)      TO WS-GROUP-RID.
060700      SET WS-GROUP-END TO SAMP-IDX.
060800      SET SAMP-IDX2 UP BY 1.
060900      PERFORM 815-EXTEND-GROUP THRU 815-EXIT
061000          UNTIL SAMP-IDX2 > WS-SAMPLE-COUNT
061100             OR WS-RID(SAMP-IDX2) NOT EQUAL WS-GROUP-RID.
061200      COMPUTE WS-GROUP-SIZE = WS-GROUP-END - WS-GROUP-START + 1.
061300      IF WS-GROUP-SIZE > 1
061400          PERFORM 820-CONSOLIDATE-GROUP THRU 820-EXIT.
061500      SET SAMP-IDX TO WS-GROUP-END.
061600      SET SAMP-IDX UP BY 1.
061700  810-EXIT.
061800      EXIT.
061900
062000  815-EXTEND-GROUP.
062100      SET WS-GROUP-END TO SAMP-IDX2.
062200      SET SAMP-IDX2 UP BY 1.
062300  815-EXIT.
062400      EXIT.
062500
062600  820-CONSOLIDATE-GROUP.
062700      MOVE ZERO TO WS-SURVIVOR-POS, WS-GROUP-ACTIVE-COUNT.
062800      PERFORM 825-FIND-SURVIVOR THRU 825-EXIT
062900          VARYING SAMP-IDX2 FROM WS-GROUP-START BY 1
063000          UNTIL SAMP-IDX2 > WS-GROUP-END.
063100      IF WS-GROUP-ACTIVE-COUNT < 2
063200          GO TO 820-EXIT.
063300      ADD 1 TO WS-DUP-RID-COUNT.
063400      SET SAMP-IDX TO WS-SURVIVOR-POS.
063500      PERFORM 830-CONSOLIDATE-ONE-SLOT THRU 830-EXIT
063600          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
063700      MOVE "C" TO WS-ROW-STATUS-SW(SAMP-IDX).
063800      PERFORM 835-DELETE-OTHER-ROWS THRU 835-EXIT
063900          VARYING SAMP-IDX2 FROM WS-GROUP-START BY 1
064000          UNTIL SAMP-IDX2 > WS-GROUP-END.
064100  820-EXIT.
064200      EXIT.
064300
064400  825-FIND-SURVIVOR.
064500      IF NOT ROW-IS-ACTIVE(SAMP-IDX2)
064600          GO TO 825-EXIT.
064700      ADD 1 TO WS-GROUP-ACTIVE-COUNT.
064800      IF WS-SURVIVOR-POS = ZERO
064900          SET WS-SURVIVOR-POS TO SAMP-IDX2.
065000  825-EXIT.
065100      EXIT.
065200
065300  830-CONSOLIDATE-ONE-SLOT.
065400      MOVE ZERO TO WS-CONSOL-SUM, WS-CONSOL-NZ-COUNT.
065500      PERFORM 832-SUM-ONE-SLOT-VALUE THRU 832-EXIT
065600          VARYING SAMP-IDX2 FROM WS-GROUP-START BY 1
065700          UNTIL SAMP-IDX2 > WS-GROUP-END.
065800      IF WS-CONSOL-NZ-COUNT = ZERO
065900          GO TO 830-EXIT.
066000      COMPUTE WS-CONSOL-MEAN ROUNDED =
066100              WS-CONSOL-SUM / WS-CONSOL-NZ-COUNT.
066200      MOVE WS-CONSOL-MEAN TO WS-MET-VALUE(SAMP-IDX, MET-IDX).
066300      MOVE "N" TO WS-MET-MISSING-SW(SAMP-IDX, MET-IDX).
066400  830-EXIT.
066500      EXIT.
066600
066700****** MET-VALUE-MISSING BELOW ONLY FIRES NOW FOR A METABOLITE
066800****** SLOT QCMETAB DROPPED - AN ACTIVE SLOT IS NEVER MISSING
066900****** HERE BECAUSE 780-IMPUTE-RTN ALREADY FILLED IT.
067000  832-SUM-ONE-SLOT-VALUE.
067100      IF NOT ROW-IS-ACTIVE(SAMP-IDX2)
067200          GO TO 832-EXIT.
067300      IF MET-VALUE-MISSING(SAMP-IDX2, MET-IDX)
067400          GO TO 832-EXIT.
067500      ADD WS-MET-VALUE(SAMP-IDX2, MET-IDX) TO WS-CONSOL-SUM.
067600      ADD 1 TO WS-CONSOL-NZ-COUNT.
067700  832-EXIT.
067800      EXIT.
067900
068000  835-DELETE-OTHER-ROWS.
068100      IF SAMP-IDX2 = SAMP-IDX
068200          GO TO 835-EXIT.
068300      IF NOT ROW-IS-ACTIVE(SAMP-IDX2)
068400          GO TO 835-EXIT.
068500      MOVE "D" TO WS-ROW-STATUS-SW(SAMP-IDX2).
068600  835-EXIT.
068700      EXIT.
068800
068900****** RULE 10 - MULTIVARIATE OUTLIER REMOVAL.  MEAN VECTOR AND
069000****** SAMPLE COVARIANCE MATRIX OVER THE STILL-ACTIVE METABOLITES
069100****** AND STILL-ACTIVE ROWS, INVERTED BY GAUSS-JORDAN REDUCTION,
069200****** THEN A MAHALANOBIS D-SQUARED PER ROW AGAINST THE QCCHISQ
069300****** CUTOFF FOR (P-1) DEGREES OF FREEDOM.
069400  850-OUTLIER-RTN.
069500      MOVE "850-OUTLIER-RTN" TO PARA-NAME.
069600      MOVE "=== MULTIVARIATE OUTLIER REMOVAL ==="
069700                                   TO WS-LINE-TEXT.
069800      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
069900      PERFORM 855-BUILD-ACTIVE-MAP THRU 855-EXIT.
070000      IF WS-ACTIVE-P < 2
070100          MOVE "OUTLIER RULE SKIPPED - FEWER THAN TWO ACTIVE METS"
070200                                   TO WS-LINE-TEXT
070300          PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT
070400          GO TO 850-EXIT.
070500      PERFORM 860-COMPUTE-MEAN-VECTOR THRU 860-EXIT.
070600      PERFORM 865-COMPUTE-COV-MATRIX THRU 865-EXIT.
070700      PERFORM 870-INVERT-MATRIX THRU 870-EXIT.
070800      COMPUTE CQ-DEGREES-OF-FREEDOM = WS-ACTIVE-P - 1.
070900      CALL "QCCHISQ" USING WS-QCCHISQ-PARM.
071000      MOVE ZERO TO WS-OUTLIER-REMOVED-COUNT.
071100      PERFORM 880-CHECK-ONE-RECORD THRU 880-EXIT
071200          VARYING SAMP-IDX FROM 1 BY 1
071300          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
071400      MOVE "PARTICIPANTS REMOVED (OUTLIER):       "
071500                                   TO WS-SUM-TEXT.
071600      MOVE WS-OUTLIER-REMOVED-COUNT TO WS-SUM-COUNT-O.
071700      MOVE WS-SUMMARY-LINE         TO WS-LINE-TEXT.
071800      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
071900  850-EXIT.
072000      EXIT.
072100
072200  855-BUILD-ACTIVE-MAP.
072300      MOVE ZERO TO WS-ACTIVE-P.
072400      PERFORM 857-CHECK-ONE-MET THRU 857-EXIT
072500          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
072600  855-EXIT.
072700      EXIT.
072800
072900  857-CHECK-ONE-MET.
073000      IF MET-IS-DROPPED(MET-IDX)
073100          GO TO 857-EXIT.
073200      ADD 1 TO WS-ACTIVE-P.
073300      SET AP-IDX TO WS-ACTIVE-P.
073400      SET WS-ACTIVE-SLOT(AP-IDX) TO MET-IDX.
073500  857-EXIT.
073600      EXIT.
073700
073800  860-COMPUTE-MEAN-VECTOR.
073900      PERFORM 862-ONE-MEAN-ENTRY THRU 862-EXIT
074000          VARYING MV-IDX FROM 1 BY 1 UNTIL MV-IDX > WS-ACTIVE-P.
074100  860-EXIT.
074200      EXIT.
074300
074400  862-ONE-MEAN-ENTRY.
074500      SET MET-IDX TO WS-ACTIVE-SLOT(MV-IDX).
074600      MOVE ZERO TO WS-CONSOL-SUM, WS-CONSOL-NZ-COUNT.
074700      PERFORM 864-SUM-ONE-ROW THRU 864-EXIT
074800          VARYING SAMP-IDX FROM 1 BY 1
074900          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
075000      IF WS-CONSOL-NZ-COUNT = ZERO
075100          MOVE ZERO TO WS-MV-ENTRY(MV-IDX)
075200      ELSE
075300          COMPUTE WS-MV-ENTRY(MV-IDX) ROUNDED =
075400                  WS-CONSOL-SUM / WS-CONSOL-NZ-COUNT.
075500  862-EXIT.
075600      EXIT.
075700
075800  864-SUM-ONE-ROW.
075900      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
076000          GO TO 864-EXIT.
076100      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
076200          GO TO 864-EXIT.
076300      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
076400          GO TO 864-EXIT.
076500      ADD WS-MET-VALUE(SAMP-IDX, MET-IDX) TO WS-CONSOL-SUM.
076600      ADD 1 TO WS-CONSOL-NZ-COUNT.
076700  864-EXIT.
076800      EXIT.
076900
077000****** SAMPLE COVARIANCE, N-1 DIVISOR.  A MISSING CELL ON EITHER
077100****** SIDE OF A PAIR DROPS THAT ROW FROM THE SUM FOR THAT ONE
077200****** CELL ONLY - IT DOES NOT EXCLUDE THE ROW FROM ANY OTHER
077300****** CELL OF THE MATRIX.
077400  865-COMPUTE-COV-MATRIX.
077500      PERFORM 866-ONE-COV-ROW THRU 866-EXIT
077600          VARYING CV-ROW FROM 1 BY 1 UNTIL CV-ROW > WS-ACTIVE-P.
077700  865-EXIT.
077800      EXIT.
077900
078000  866-ONE-COV-ROW.
078100      PERFORM 867-ONE-COV-CELL THRU 867-EXIT
078200          VARYING CV-COL FROM 1 BY 1 UNTIL CV-COL > WS-ACTIVE-P.
078300  866-EXIT.
078400      EXIT.
078500
078600  867-ONE-COV-CELL.
078700      SET MV-IDX TO CV-ROW.
078800      SET TV-IDX TO CV-COL.
078900      MOVE ZERO TO WS-CONSOL-SUM, WS-CONSOL-NZ-COUNT.
079000      PERFORM 868-ACCUM-ONE-ROW THRU 868-EXIT
079100          VARYING SAMP-IDX FROM 1 BY 1
079200          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
079300      IF WS-CONSOL-NZ-COUNT < 2
079400          MOVE ZERO TO WS-COV-COL(CV-ROW, CV-COL)
079500          GO TO 867-EXIT.
079600      COMPUTE WS-COV-DIVISOR = WS-CONSOL-NZ-COUNT - 1.
079700      COMPUTE WS-COV-COL(CV-ROW, CV-COL) ROUNDED =
079800              WS-CONSOL-SUM / WS-COV-DIVISOR.
079900  867-EXIT.
080000      EXIT.
080100
080200  868-ACCUM-ONE-ROW.
080300      SET MET-IDX TO WS-ACTIVE-SLOT(MV-IDX).
080400      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
080500          GO TO 868-EXIT.
080600      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
080700          GO TO 868-EXIT.
080800      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
080900          GO TO 868-EXIT.
081000      MOVE WS-MET-VALUE(SAMP-IDX, MET-IDX) TO WS-DEV-ENTRY(1).
081100      COMPUTE WS-DEV-ENTRY(1) =
081200              WS-DEV-ENTRY(1) - WS-MV-ENTRY(MV-IDX).
081300      SET MET-IDX TO WS-ACTIVE-SLOT(TV-IDX).
081400      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
081500          GO TO 868-EXIT.
081600      MOVE WS-MET-VALUE(SAMP-IDX, MET-IDX) TO WS-DEV-ENTRY(2).
081700      COMPUTE WS-DEV-ENTRY(2) =
081800              WS-DEV-ENTRY(2) - WS-MV-ENTRY(TV-IDX).
081900      COMPUTE WS-CONSOL-SUM =
082000              WS-CONSOL-SUM + (WS-DEV-ENTRY(1) * WS-DEV-ENTRY(2)).
082100      ADD 1 TO WS-CONSOL-NZ-COUNT.
082200  868-EXIT.
082300      EXIT.
082400
082500****** GAUSS-JORDAN INVERSION.  THE AUGMENTED MATRIX STARTS AS
082600****** [COV-MATRIX | IDENTITY] AND IS REDUCED TO [IDENTITY |
082700****** COV-MATRIX INVERSE] WITH NO PIVOTING - THE COVARIANCE
082800****** MATRIX OF A LIVE METABOLITE PANEL IS EXPECTED POSITIVE
082900****** DEFINITE.  A ZERO PIVOT IS A SETUP ERROR AND ABENDS.
083000  870-INVERT-MATRIX.
083100      PERFORM 871-BUILD-AUGMENTED THRU 871-EXIT
083200          VARYING AUG-ROW FROM 1 BY 1 UNTIL AUG-ROW > WS-ACTIVE-P.
083300      PERFORM 875-REDUCE-ONE-ROW THRU 875-EXIT
083400          VARYING AUG-ROW FROM 1 BY 1 UNTIL AUG-ROW > WS-ACTIVE-P.
083500  870-EXIT.
083600      EXIT.
083700
083800  871-BUILD-AUGMENTED.
083900      PERFORM 872-ONE-AUG-COL THRU 872-EXIT
084000          VARYING AUG-COL FROM 1 BY 1 UNTIL AUG-COL > WS-ACTIVE-P.
084100      SET CV-COL TO AUG-ROW.
084200      COMPUTE AUG-COL = WS-ACTIVE-P + AUG-ROW.
084300      MOVE 1 TO WS-AUG-COL(AUG-ROW, AUG-COL).
084400  871-EXIT.
084500      EXIT.
084600
084700  872-ONE-AUG-COL.
084800      SET CV-ROW TO AUG-ROW.
084900      SET CV-COL TO AUG-COL.
085000      MOVE WS-COV-COL(CV-ROW, CV-COL)
085100                              TO WS-AUG-COL(AUG-ROW, AUG-COL).
085200  872-EXIT.
085300      EXIT.
085400
085500  875-REDUCE-ONE-ROW.
085600      SET CV-COL TO AUG-ROW.
085700      MOVE WS-AUG-COL(AUG-ROW, AUG-ROW) TO WS-PIVOT.
085800      IF WS-PIVOT = ZERO
085900          MOVE "SINGULAR COVARIANCE MATRIX IN OUTLIER RULE"
086000                                   TO ABEND-REASON
086100          GO TO 1000-ABEND-RTN.
086200      COMPUTE AUG-COL = WS-ACTIVE-P + WS-ACTIVE-P.
086300      PERFORM 876-SCALE-PIVOT-ROW THRU 876-EXIT
086400          VARYING AUG-COL FROM 1 BY 1
086500          UNTIL AUG-COL > (WS-ACTIVE-P + WS-ACTIVE-P).
086600      PERFORM 878-ELIMINATE-ONE-ROW THRU 878-EXIT
086700          VARYING TV-IDX FROM 1 BY 1 UNTIL TV-IDX > WS-ACTIVE-P.
086800  875-EXIT.
086900      EXIT.
087000
087100  876-SCALE-PIVOT-ROW.
087200      COMPUTE WS-AUG-COL(AUG-ROW, AUG-COL) ROUNDED =
087300              WS-AUG-COL(AUG-ROW, AUG-COL) / WS-PIVOT.
087400  876-EXIT.
087500      EXIT.
087600
087700  878-ELIMINATE-ONE-ROW.
087800      IF TV-IDX = AUG-ROW
087900          GO TO 878-EXIT.
088000      MOVE WS-AUG-COL(TV-IDX, AUG-ROW) TO WS-FACTOR.
088100      IF WS-FACTOR = ZERO
088200          GO TO 878-EXIT.
088300      PERFORM 879-ELIMINATE-ONE-CELL THRU 879-EXIT
088400          VARYING AUG-COL FROM 1 BY 1
088500          UNTIL AUG-COL > (WS-ACTIVE-P + WS-ACTIVE-P).
088600  878-EXIT.
088700      EXIT.
088800
088900  879-ELIMINATE-ONE-CELL.
089000      COMPUTE WS-AUG-COL(TV-IDX, AUG-COL) ROUNDED =
089100              WS-AUG-COL(TV-IDX, AUG-COL) -
089200              (WS-FACTOR * WS-AUG-COL(AUG-ROW, AUG-COL)).
089300  879-EXIT.
089400      EXIT.
089500
089600****** FOR EACH LIVE ANALYSIS ROW, D-SQUARED = (X-MU)' INV-COV
089700****** (X-MU), USING THE RIGHT HALF OF THE REDUCED AUGMENTED
089800****** MATRIX AS THE INVERSE.  WS-ACTIVE-SLOT NEVER POINTS AT A
089900****** DROPPED METABOLITE AND 780-IMPUTE-RTN HAS ALREADY RUN
090000****** (Q-0246), SO EVERY CELL IN THE DEVIATION VECTOR IS A REAL,
090100****** FILLED VALUE - NO MISSING-VALUE CASE TO COVER FOR HERE.
090200  880-CHECK-ONE-RECORD.
090300      IF NOT ROW-IS-ACTIVE(SAMP-IDX)
090400          GO TO 880-EXIT.
090500      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
090600          GO TO 880-EXIT.
090700      PERFORM 882-BUILD-DEVIATION THRU 882-EXIT
090800          VARYING DV-IDX FROM 1 BY 1 UNTIL DV-IDX > WS-ACTIVE-P.
090900      PERFORM 884-MULTIPLY-INV-ROW THRU 884-EXIT
091000          VARYING TV-IDX FROM 1 BY 1 UNTIL TV-IDX > WS-ACTIVE-P.
091100      MOVE ZERO TO WS-MAHAL-DSQ.
091200      PERFORM 888-ACCUM-DSQ THRU 888-EXIT
091300          VARYING DV-IDX FROM 1 BY 1 UNTIL DV-IDX > WS-ACTIVE-P.
091400      IF WS-MAHAL-DSQ GREATER THAN CQ-CUTOFF-VALUE
091500          MOVE "D" TO WS-ROW-STATUS-SW(SAMP-IDX)
091600          ADD 1 TO WS-OUTLIER-REMOVED-COUNT
091700          MOVE WS-RID(SAMP-IDX)    TO WS-DTL-RID-O
091800          MOVE "OUTLIER"           TO WS-DTL-REASON
091900          MOVE WS-MAHAL-DSQ        TO WS-DTL-STAT-O
092000          PERFORM 960-WRITE-DETAIL THRU 960-EXIT.
092100  880-EXIT.
092200      EXIT.
092300
092400  882-BUILD-DEVIATION.
092500      SET MET-IDX TO WS-ACTIVE-SLOT(DV-IDX).
092600      COMPUTE WS-DEV-ENTRY(DV-IDX) =
092700              WS-MET-VALUE(SAMP-IDX, MET-IDX) -
092800              WS-MV-ENTRY(DV-IDX).
092900  882-EXIT.
093000      EXIT.
093100
093200  884-MULTIPLY-INV-ROW.
093300      SET AUG-ROW TO TV-IDX.
093400      MOVE ZERO TO WS-TEMP-ENTRY(TV-IDX).
093500      PERFORM 886-ONE-PRODUCT-TERM THRU 886-EXIT
093600          VARYING DV-IDX FROM 1 BY 1 UNTIL DV-IDX > WS-ACTIVE-P.
093700  884-EXIT.
093800      EXIT.
093900
094000  886-ONE-PRODUCT-TERM.
094100      COMPUTE AUG-COL = WS-ACTIVE-P + DV-IDX.
094200      COMPUTE WS-TEMP-ENTRY(TV-IDX) ROUNDED =
094300              WS-TEMP-ENTRY(TV-IDX) +
094400              (WS-AUG-COL(AUG-ROW, AUG-COL) *
094500               WS-DEV-ENTRY(DV-IDX)).
094600  886-EXIT.
094700      EXIT.
094800
094900  888-ACCUM-DSQ.
095000      COMPUTE WS-MAHAL-DSQ ROUNDED =
095100              WS-MAHAL-DSQ +
095200              (WS-DEV-ENTRY(DV-IDX) * WS-TEMP-ENTRY(DV-IDX)).
095300  888-EXIT.
095400      EXIT.
095500
095600****** SHARED DETAIL-LINE WRITER.
095700  960-WRITE-DETAIL.
095800      MOVE WS-DETAIL-LINE TO WS-LINE-TEXT.
095900      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
096000  960-EXIT.
096100      EXIT.
096200
096300****** SHARED REPORT-LINE-TABLE APPEND.
096400  950-APPEND-RPT-LINE.
096500      ADD 1 TO WS-RPT-LINE-COUNT.
096600      IF WS-RPT-LINE-COUNT > WS-MAX-RPT-LINES
096700          MOVE "REPORT LINE TABLE EXCEEDS WS-MAX-RPT-LINES"
096800                                   TO ABEND-REASON
096900          GO TO 1000-ABEND-RTN.
097000      SET RPT-IDX TO WS-RPT-LINE-COUNT.
097100      MOVE WS-LINE-TEXT TO WS-RPT-LINE(RPT-IDX).
097200  950-EXIT.
097300      EXIT.
097400
097500  1000-ABEND-RTN.
097600      MOVE "QCPART"    TO ABEND-PROGRAM-ID.
097700      MOVE PARA-NAME   TO ABEND-PARA-NAME.
097800      WRITE SYSOUT-REC FROM ABEND-REC.
097900      MOVE 16 TO LK-CALL-RET-CODE.
098000      CLOSE SYSOUT.
098100      GOBACK.
