000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QCDRIVER.
000300 AUTHOR. R. PELLETIER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN DRIVER FOR THE METABOLOMICS SAMPLE
001300*          QUALITY-CONTROL BATCH RUN.  IT CALLS, IN A FIXED
001400*          CANONICAL ORDER, THE FOUR QC SUBPROGRAMS THAT LOAD,
001500*          CLEAN AND TRANSFORM ONE COHORT'S SAMPLE FILE, THEN
001600*          WRITES THE CLEANED OUTPUT FILE AND THE RUN REPORT.
001700*
001800*          THE RUN PARAMETERS (PLATFORM, MISSING/CV/ICC CUTOFFS)
001900*          ARE WORKING-STORAGE CONSTANTS IN QCWORK - THIS SHOP
002000*          RECOMPILES FOR A DIFFERENT COHORT RUN RATHER THAN
002100*          PARSING COMMAND ARGUMENTS.
002200*
002300*          CALLS            -   QCLOAD, QCMETAB, QCPART, QCXFORM
002400*
002500*          OUTPUT FILE      -   DDS0001.QCCLEAN
002600*
002700*          REPORT FILE      -   DDS0001.QCRPT
002800*
002900*          DUMP FILE        -   SYSOUT
003000*
003100******************************************************************
003200* CHANGE LOG
003300*-----------------------------------------------------------------
003400* DATE      INIT  TICKET  DESCRIPTION
003500*-----------------------------------------------------------------
003600* 03/14/89  RP    Q-0001  ORIGINAL CREATION - SINGLE-COHORT RUN,
003700*                         P180 PLATFORM, CALLS QCLOAD/QCMETAB/
003800*                         QCPART/QCXFORM IN SEQUENCE.
003900* 09/02/89  RP    Q-0014  ADDED WS-CALL-RET-CODE CHECK AFTER EACH
004000*                         CALL - ABEND ON A NON-ZERO RETURN.
004100* 05/18/90  DCW   Q-0033  REPORT NOW CARRIES RECORDS-READ AND
004200*                         RECORDS-WRITTEN ON THE FINAL SUMMARY.
004300* 11/07/91  RP    Q-0058  COHORT CODE MOVED OUT OF THE JCL PARM
004400*                         CARD INTO WS-RUN-PARAMETERS (OPS ASKED
004500*                         FOR ONE LESS JCL OVERRIDE PER RUN).
004600* 02/22/93  MAT   Q-0091  METABOLITES-RETAINED ADDED TO THE FINAL
004700*                         SUMMARY LINE PER QA REQUEST.
004800* 07/30/95  LK    Q-0140  FIXED: REPORT-FILE WAS NOT BEING CLOSED
004900*                         ON THE ABEND PATH - ADDED TO 1000-RTN.
005000* 01/19/96  DCW   Q-0162  SYSOUT DUMP LINE NOW INCLUDES THE
005100*                         PARAGRAPH NAME (SEE QCABEND.CPY).
005200* 09/25/98  LK    Q-0201  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS
005300*                         IN THIS PROGRAM; REVIEWED AND SIGNED
005400*                         OFF, NO CHANGE REQUIRED.
005500* 03/02/99  MAT   Q-0205  RAISED WS-MAX-SAMPLES FOR THE ADNI2GO
005600*                         COHORT RUN (SEE QCWORK.CPY).
005700* 04/09/02  DCW   Q-0246  NO CHANGE TO THIS PROGRAM'S CALL ORDER -
005800*                         STILL QCLOAD/QCMETAB/QCPART/QCXFORM - BUT
005900*                         IMPUTATION (RULE 11) MOVED FROM QCXFORM
006000*                         INTO QCPART SO IT RUNS AHEAD OF QCPART'S
006100*                         OWN CONSOLIDATION AND OUTLIER STEPS, PER
006200*                         THE PROTOCOL'S CANONICAL RULE ORDER.  SEE
006300*                         QCPART'S CHANGE LOG FOR THE DETAIL.
006400* 06/14/02  MAT   Q-0247  710-WRITE-ONE-CLEANED WAS WRITING THE
006500*                         NON-PARTICIPANT CONTROL ROWS AND THE
006600*                         POOLED-QC ROW TO CLEANED-FILE - THEY
006700*                         WERE NEVER MARKED DELETED ANYWHERE IN
006800*                         THE RUN, ONLY SKIPPED BY THE RID GUARD
006900*                         EVERY QCMETAB/QCPART RULE ALREADY USES.
007000*                         ADDED THE SAME GUARD HERE SO RULE 12'S
007100*                         ROW PROJECTION ACTUALLY HAPPENS - AUDIT
007200*                         FOUND OUT-OF-RANGE RIDS ON THE CLEANED
007300*                         FILE FOR THE ADNI1-UPLC COHORT RUN.
007400*-----------------------------------------------------------------
007500
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     UPSI-0 IS QC-RERUN-SWITCH
008300         ON STATUS IS QC-RERUN-REQUESTED
008400         OFF STATUS IS QC-NORMAL-RUN
008500     CLASS QC-NUMERIC-RID IS "0" THRU "9".
008600
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SYSOUT
009000     ASSIGN TO UT-S-SYSOUT
009100       ORGANIZATION IS SEQUENTIAL.
009200
009300     SELECT CLEANED-FILE
009400     ASSIGN TO UT-S-QCCLEAN
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800     SELECT REPORT-FILE
009900     ASSIGN TO UT-S-QCRPT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS RFCODE.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  SYSOUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 130 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SYSOUT-REC.
011100 01  SYSOUT-REC  PIC X(130).
011200
011300****** THIS FILE CARRIES ONE RECORD PER SURVIVING PARTICIPANT,
011400****** SORTED ASCENDING BY RID, AFTER ALL TEN QC AND TRANSFORM
011500****** STEPS HAVE RUN.
011600 FD  CLEANED-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS CLEANED-OUTPUT-RECORD.
012100 COPY QCOUT.
012200
012300****** THE RUN REPORT - ONE STEP BANNER AND A SET OF DETAIL LINES
012400****** PER QC/TRANSFORM STEP, PLUS A FINAL SUMMARY LINE.
012500 FD  REPORT-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 132 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS REPORT-LINE.
013100 01  REPORT-LINE  PIC X(132).
013200 01  REPORT-LINE-X REDEFINES REPORT-LINE.
013300     05  FILLER                   PIC X(80).
013400     05  FILLER                   PIC X(52).
013500
013600 WORKING-STORAGE SECTION.
013700
013800 01  FILE-STATUS-CODES.
013900     05  OFCODE                  PIC X(2).
014000         88 OFCODE-OK     VALUE SPACES.
014100     05  RFCODE                  PIC X(2).
014200         88 RFCODE-OK     VALUE SPACES.
014300
014400 COPY QCWORK.
014500 COPY QCABEND.
014600
014700 01  WS-DIAG-FIELDS.
014800     05  PARA-NAME                PIC X(30).
014900     05  WS-CALL-RET-CODE         PIC S9(4) COMP.
015000     05  FILLER                   PIC X(10).
015100
015200 01  WS-SUMMARY-LINE.
015300     05  FILLER                   PIC X(1) VALUE SPACE.
015400     05  FILLER                   PIC X(18)
015500                VALUE "RECORDS READ     :".
015600     05  WS-SUM-READ-O            PIC ZZZZZZ9.
015700     05  FILLER                   PIC X(4) VALUE SPACES.
015800     05  FILLER                   PIC X(18)
015900                VALUE "RECORDS WRITTEN  :".
016000     05  WS-SUM-WRITTEN-O         PIC ZZZZZZ9.
016100     05  FILLER                   PIC X(4) VALUE SPACES.
016200     05  FILLER                   PIC X(21)
016300                VALUE "METABOLITES RETAINED:".
016400     05  WS-SUM-RETAINED-O        PIC Z9.
016500     05  FILLER                   PIC X(55) VALUE SPACES.
016600
016700 01  WS-SUMMARY-LINE-X REDEFINES WS-SUMMARY-LINE
016800                               PIC X(132).
016900
017000 01  WS-BANNER-LINE.
017100     05  FILLER                   PIC X(132) VALUE
017200                "=== FINAL SUMMARY ===".
017300
017400 01  WS-BANNER-LINE-X REDEFINES WS-BANNER-LINE
017500                               PIC X(132).
017600
017700 PROCEDURE DIVISION.
017800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017900     PERFORM 100-MAINLINE THRU 100-EXIT.
018000     PERFORM 900-CLEANUP THRU 900-EXIT.
018100     MOVE ZERO TO RETURN-CODE.
018200     GOBACK.
018300
018400 000-HOUSEKEEPING.
018500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018600     DISPLAY "******** BEGIN JOB QCDRIVER ********".
018700     OPEN OUTPUT CLEANED-FILE, REPORT-FILE, SYSOUT.
018800     INITIALIZE WS-RUN-TOTALS, WS-RPT-LINE-TABLE.
018900     PERFORM 050-INIT-METABOLITE-NAMES THRU 050-EXIT.
019000 000-EXIT.
019100     EXIT.
019200
019300****** THE FIXED N-METS=10 PANEL CARRIES TWO NAMES THE BAD-TAG
019400****** RULE LOOKS FOR BY NAME - TAURINE FOR ADNI1-UPLC, AND
019500****** C5.DC..C6.OH. FOR ADNI2GO-FIA (QCMETAB 500-BADTAG-RTN).
019600****** THE REMAINING EIGHT SLOTS ARE GENERIC PANEL POSITIONS.
019700 050-INIT-METABOLITE-NAMES.
019800     MOVE "050-INIT-METABOLITE-NAMES" TO PARA-NAME.
019900     SET MET-IDX TO 1.
020000     MOVE "TAURINE"        TO WS-MET-NAME(1).
020100     MOVE "C5.DC..C6.OH."  TO WS-MET-NAME(2).
020200     MOVE "METAB-03"       TO WS-MET-NAME(3).
020300     MOVE "METAB-04"       TO WS-MET-NAME(4).
020400     MOVE "METAB-05"       TO WS-MET-NAME(5).
020500     MOVE "METAB-06"       TO WS-MET-NAME(6).
020600     MOVE "METAB-07"       TO WS-MET-NAME(7).
020700     MOVE "METAB-08"       TO WS-MET-NAME(8).
020800     MOVE "METAB-09"       TO WS-MET-NAME(9).
020900     MOVE "METAB-10"       TO WS-MET-NAME(10).
021000     PERFORM 060-INIT-ONE-METABOLITE THRU 060-EXIT
021100         VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
021200 050-EXIT.
021300     EXIT.
021400
021500 060-INIT-ONE-METABOLITE.
021600     MOVE "Y" TO WS-MET-ACTIVE-SW(MET-IDX).
021700     MOVE SPACES TO WS-MET-DROP-STEP(MET-IDX).
021800     MOVE ZERO TO WS-MET-STATISTIC(MET-IDX).
021900     MOVE ZERO TO WS-MET-MISSING-COUNT(MET-IDX).
022000 060-EXIT.
022100     EXIT.
022200
022300 100-MAINLINE.
022400     MOVE "100-MAINLINE" TO PARA-NAME.
022500     MOVE ZERO TO WS-CALL-RET-CODE.
022600     CALL "QCLOAD" USING WS-RUN-PARAMETERS WS-METABOLITE-TABLE
022700             WS-SAMPLE-TABLE WS-FASTING-TABLE WS-LOD-TABLE
022800             WS-RUN-TOTALS WS-RPT-LINE-TABLE WS-CALL-RET-CODE.
022900     IF WS-CALL-RET-CODE NOT EQUAL TO ZERO
023000         MOVE "QCLOAD RETURNED A NON-ZERO RETURN CODE"
023100                                  TO ABEND-REASON
023200         GO TO 1000-ABEND-RTN.                                    090289RP
023300
023400     CALL "QCMETAB" USING WS-RUN-PARAMETERS WS-METABOLITE-TABLE
023500             WS-SAMPLE-TABLE WS-FASTING-TABLE WS-LOD-TABLE
023600             WS-RUN-TOTALS WS-RPT-LINE-TABLE WS-CALL-RET-CODE.
023700     IF WS-CALL-RET-CODE NOT EQUAL TO ZERO
023800         MOVE "QCMETAB RETURNED A NON-ZERO RETURN CODE"
023900                                  TO ABEND-REASON
024000         GO TO 1000-ABEND-RTN.
024100
024200     CALL "QCPART" USING WS-RUN-PARAMETERS WS-METABOLITE-TABLE
024300             WS-SAMPLE-TABLE WS-FASTING-TABLE WS-LOD-TABLE
024400             WS-RUN-TOTALS WS-RPT-LINE-TABLE WS-CALL-RET-CODE.
024500     IF WS-CALL-RET-CODE NOT EQUAL TO ZERO
024600         MOVE "QCPART RETURNED A NON-ZERO RETURN CODE"
024700                                  TO ABEND-REASON
024800         GO TO 1000-ABEND-RTN.
024900
025000     CALL "QCXFORM" USING WS-RUN-PARAMETERS WS-METABOLITE-TABLE
025100             WS-SAMPLE-TABLE WS-FASTING-TABLE WS-LOD-TABLE
025200             WS-RUN-TOTALS WS-RPT-LINE-TABLE WS-CALL-RET-CODE.
025300     IF WS-CALL-RET-CODE NOT EQUAL TO ZERO
025400         MOVE "QCXFORM RETURNED A NON-ZERO RETURN CODE"
025500                                  TO ABEND-REASON
025600         GO TO 1000-ABEND-RTN.
025700
025800     PERFORM 700-WRITE-CLEANED THRU 700-EXIT.
025900     PERFORM 750-WRITE-REPORT THRU 750-EXIT.
026000 100-EXIT.
026100     EXIT.
026200
026300****** WRITES ONE CLEANED-OUTPUT-RECORD PER LIVE, CONSOLIDATED
026400****** ROW.  QCPART LEAVES THE TABLE SORTED ASCENDING BY RID, SO
026500****** THIS LOOP JUST WALKS IT IN ORDER.  710-WRITE-ONE-CLEANED
026600****** ALSO DROPS THE NON-PARTICIPANT CONTROL ROWS AND THE
026700****** POOLED-QC ROW (RID NOT LESS THAN WS-NON-PARTICIPANT-LOW) -
026800****** THIS IS THE RULE 12 PROJECTION, SEE Q-0247 BELOW.
026900 700-WRITE-CLEANED.
027000     MOVE "700-WRITE-CLEANED" TO PARA-NAME.
027100     PERFORM 710-WRITE-ONE-CLEANED THRU 710-EXIT
027200         VARYING SAMP-IDX FROM 1 BY 1
027300         UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
027400 700-EXIT.
027500     EXIT.
027600
027700 710-WRITE-ONE-CLEANED.
027800     IF ROW-IS-DELETED(SAMP-IDX)
027900         GO TO 710-EXIT.
028000     IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
028100         GO TO 710-EXIT.
028200     MOVE WS-RID(SAMP-IDX) TO CO-RID.
028300     PERFORM 720-MOVE-ONE-SLOT THRU 720-EXIT
028400         VARYING SLOT-IDX FROM 1 BY 1
028500         UNTIL SLOT-IDX > WS-N-METS.
028600     WRITE CLEANED-OUTPUT-RECORD.
028700     ADD 1 TO WS-RECORDS-WRITTEN.
028800 710-EXIT.
028900     EXIT.
029000
029100 720-MOVE-ONE-SLOT.
029200     IF MET-IS-ACTIVE(SLOT-IDX)
029300         MOVE WS-MET-VALUE(SAMP-IDX, SLOT-IDX)
029400                          TO CO-MET-VALUE(SLOT-IDX)
029500     ELSE
029600         MOVE SPACES TO CO-MET-VALUE-X(SLOT-IDX).
029700 720-EXIT.
029800     EXIT.
029900
030000 750-WRITE-REPORT.
030100     MOVE "750-WRITE-REPORT" TO PARA-NAME.
030200     PERFORM 760-WRITE-ONE-LINE THRU 760-EXIT
030300         VARYING RPT-IDX FROM 1 BY 1
030400         UNTIL RPT-IDX > WS-RPT-LINE-COUNT.
030500     MOVE WS-BANNER-LINE TO REPORT-LINE.
030600     WRITE REPORT-LINE.
030700     MOVE WS-RECORDS-READ      TO WS-SUM-READ-O.
030800     MOVE WS-RECORDS-WRITTEN   TO WS-SUM-WRITTEN-O.
030900     MOVE WS-METABOLITES-RETAINED TO WS-SUM-RETAINED-O.           022293MT
031000     MOVE WS-SUMMARY-LINE TO REPORT-LINE.
031100     WRITE REPORT-LINE.
031200 750-EXIT.
031300     EXIT.
031400
031500 760-WRITE-ONE-LINE.
031600     MOVE WS-RPT-LINE(RPT-IDX) TO REPORT-LINE.
031700     WRITE REPORT-LINE.
031800 760-EXIT.
031900     EXIT.
032000
032100 800-CLOSE-FILES.
032200     MOVE "800-CLOSE-FILES" TO PARA-NAME.
032300     CLOSE CLEANED-FILE, REPORT-FILE, SYSOUT.
032400 800-EXIT.
032500     EXIT.
032600
032700 900-CLEANUP.
032800     MOVE "900-CLEANUP" TO PARA-NAME.
032900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
033000     DISPLAY "** RECORDS READ **".
033100     DISPLAY WS-RECORDS-READ.
033200     DISPLAY "** RECORDS WRITTEN **".
033300     DISPLAY WS-RECORDS-WRITTEN.
033400     DISPLAY "** METABOLITES RETAINED **".
033500     DISPLAY WS-METABOLITES-RETAINED.
033600     DISPLAY "******** NORMAL END OF JOB QCDRIVER ********".
033700 900-EXIT.
033800     EXIT.
033900
034000 1000-ABEND-RTN.
034100     MOVE "QCDRIVER" TO ABEND-PROGRAM-ID.
034200     MOVE PARA-NAME  TO ABEND-PARA-NAME.                          011996DW
034300     WRITE SYSOUT-REC FROM ABEND-REC.
034400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                       073095LK
034500     DISPLAY "*** ABNORMAL END OF JOB - QCDRIVER ***"
034600         UPON CONSOLE.
034700     MOVE 16 TO RETURN-CODE.
034800     GOBACK.
