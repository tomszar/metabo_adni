000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QCLOAD.
000300 AUTHOR. R. PELLETIER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          FILE-LOADER SUBPROGRAM FOR THE METABOLOMICS SAMPLE QC
001300*          RUN.  CALLED ONCE BY QCDRIVER.  READS THE THREE INPUT
001400*          FILES FOR THE COHORT INTO WORKING-STORAGE TABLES AND
001500*          HANDS THEM BACK THROUGH THE CALL - NO EDITING OR
001600*          REJECTION OF INPUT RECORDS HAPPENS HERE, THAT IS LEFT
001700*          TO QCMETAB AND QCPART.  THIS PROGRAM ONLY COUNTS WHAT
001800*          IT READ AND STOPS AT A TABLE-FULL CONDITION.
001900*
002000*          INPUT FILES      -   SAMPLE-FILE, FASTING-FILE,
002100*                                LOD-FILE
002200*
002300*          DUMP FILE        -   SYSOUT
002400*
002500******************************************************************
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800* DATE      INIT  TICKET  DESCRIPTION
002900*-----------------------------------------------------------------
003000* 03/14/89  RP    Q-0002  ORIGINAL CREATION - LOADS SAMPLE-FILE
003100*                         ONLY.
003200* 04/02/89  RP    Q-0006  ADDED FASTING-FILE LOAD.
003300* 06/19/90  DCW   Q-0040  ADDED LOD-FILE LOAD.
003400* 03/11/92  RP    Q-0066  TABLE-FULL ON ANY OF THE THREE FILES NOW
003500*                         SETS A NON-ZERO RETURN CODE INSTEAD OF
003600*                         SILENTLY TRUNCATING THE RUN.
003700* 08/14/94  MAT   Q-0112  RECORDS-READ NOW ACCUMULATED IN
003800*                         WS-RUN-TOTALS FOR THE DRIVER'S SUMMARY
003900*                         LINE.
004000* 09/25/98  LK    Q-0201  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS
004100*                         IN THIS PROGRAM; REVIEWED AND SIGNED
004200*                         OFF, NO CHANGE REQUIRED.
004300* 03/02/99  MAT   Q-0205  RAISED WS-MAX-SAMPLES FOR THE ADNI2GO
004400*                         COHORT RUN (SEE QCWORK.CPY).
004500*-----------------------------------------------------------------
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS QC-NUMERIC-RID IS "0" THRU "9".
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT SAMPLE-FILE
006200     ASSIGN TO UT-S-QCSAMP
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT FASTING-FILE
006700     ASSIGN TO UT-S-QCFAST
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS FFCODE.
007000
007100     SELECT LOD-FILE
007200     ASSIGN TO UT-S-QCLODR
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS LFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(130).
008500 01  SYSOUT-REC-X REDEFINES SYSOUT-REC PIC X(130).
008600
008700 FD  SAMPLE-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SAMPLE-RECORD.
009200 COPY QCSAMP.
009300
009400 FD  FASTING-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS FASTING-RECORD.
009900 COPY QCFAST.
010000
010100 FD  LOD-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS LOD-RECORD.
010600 COPY QCLODR.
010700
010800****** SORT WORK RECORD - USED ONLY TO RESEQUENCE WS-SAMPLE-TABLE
010900****** ASCENDING BY RID AFTER THE LOAD, THE SAME WAY THE MONTH-
011000****** END JOBS SORT A WORK FILE BEFORE A CONTROL-BREAK REPORT.
011100 SD  SAMPLE-SORT-WORK.
011200 01  SS-SAMPLE-REC.
011300     05  SS-RID                   PIC 9(7).
011400     05  SS-PLATE-BARCODE         PIC X(12).
011500     05  SS-QC-FLAG               PIC 9(1).
011600     05  SS-ROW-STATUS-SW         PIC X(1).
011700     05  SS-ORIGINAL-SEQ          PIC 9(5) COMP.
011800     05  SS-MET-SLOT OCCURS 10 TIMES.
011900         10  SS-MET-VALUE         PIC S9(7)V9(4).
012000         10  SS-MET-MISSING-SW    PIC X(1).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 77  WS-SORT-IDX                  PIC 9(5) COMP.
012500 01  WS-SORT-EOF-SW               PIC X(1) VALUE "N".
012600     88  SORT-AT-END              VALUE "Y".
012700
012800 01  FILE-STATUS-CODES.
012900     05  IFCODE                  PIC X(2).
013000         88 NO-MORE-SAMPLES   VALUE "10".
013100         88 SAMPLE-READ-OK    VALUE "00".
013200     05  FFCODE                  PIC X(2).
013300         88 NO-MORE-FASTING   VALUE "10".
013400         88 FASTING-READ-OK   VALUE "00".
013500     05  LFCODE                  PIC X(2).
013600         88 NO-MORE-LOD       VALUE "10".
013700         88 LOD-READ-OK       VALUE "00".
013800
013900 01  FILE-STATUS-CODES-X REDEFINES FILE-STATUS-CODES
014000                               PIC X(6).
014100
014200 01  WS-DIAG-FIELDS.
014300     05  PARA-NAME                PIC X(30).
014400     05  FILLER                   PIC X(10).
014500
014600 01  WS-DIAG-FIELDS-X REDEFINES WS-DIAG-FIELDS
014700                               PIC X(40).
014800
014900 COPY QCABEND.
015000
015100 LINKAGE SECTION.
015200 COPY QCWORK.
015300 01  LK-CALL-RET-CODE             PIC S9(4) COMP.
015400
015500 PROCEDURE DIVISION USING WS-RUN-PARAMETERS WS-METABOLITE-TABLE
015600         WS-SAMPLE-TABLE WS-FASTING-TABLE WS-LOD-TABLE
015700         WS-RUN-TOTALS WS-RPT-LINE-TABLE LK-CALL-RET-CODE.
015800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015900     PERFORM 100-MAINLINE THRU 100-EXIT.
016000     GOBACK.
016100
016200 000-HOUSEKEEPING.
016300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016400     MOVE ZERO TO LK-CALL-RET-CODE.
016500     MOVE ZERO TO WS-SAMPLE-COUNT, WS-FASTING-COUNT, WS-LOD-COUNT.
016600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016700 000-EXIT.
016800     EXIT.
016900
017000 100-MAINLINE.
017100     MOVE "100-MAINLINE" TO PARA-NAME.
017200     PERFORM 900-READ-SAMPLE THRU 900-EXIT.
017300     PERFORM 200-LOAD-SAMPLES THRU 200-EXIT
017400         UNTIL NO-MORE-SAMPLES.
017500     PERFORM 910-READ-FASTING THRU 910-EXIT.
017600     PERFORM 300-LOAD-FASTING THRU 300-EXIT
017700         UNTIL NO-MORE-FASTING.
017800     PERFORM 920-READ-LOD THRU 920-EXIT.
017900     PERFORM 400-LOAD-LOD THRU 400-EXIT
018000         UNTIL NO-MORE-LOD.
018100     PERFORM 500-SORT-SAMPLES THRU 500-EXIT.
018200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
018300 100-EXIT.
018400     EXIT.
018500
018600****** ONE SAMPLE-FILE RECORD BECOMES ONE WS-SAMPLE-TABLE ENTRY.
018700****** REPLICATES ARE NOT COLLAPSED HERE - QCPART 500-CONSOLIDATE
018800****** -RTN DOES THAT AFTER THE METABOLITE-QC COLUMN RULES RUN.
018900 200-LOAD-SAMPLES.
019000     ADD 1 TO WS-SAMPLE-COUNT.
019100     IF WS-SAMPLE-COUNT > WS-MAX-SAMPLES
019200         MOVE "SAMPLE-FILE EXCEEDS WS-MAX-SAMPLES" TO ABEND-REASON
019300         GO TO 1000-ABEND-RTN.
019400     SET SAMP-IDX TO WS-SAMPLE-COUNT.
019500     MOVE SR-RID              TO WS-RID(SAMP-IDX).
019600     MOVE SR-PLATE-BARCODE    TO WS-PLATE-BARCODE(SAMP-IDX).
019700     MOVE SR-QC-FLAG          TO WS-QC-FLAG(SAMP-IDX).
019800     MOVE "A"                 TO WS-ROW-STATUS-SW(SAMP-IDX).
019900     MOVE WS-SAMPLE-COUNT     TO WS-ORIGINAL-SEQ(SAMP-IDX).
020000     PERFORM 210-LOAD-ONE-SLOT THRU 210-EXIT
020100         VARYING SLOT-IDX FROM 1 BY 1 UNTIL SLOT-IDX > WS-N-METS.
020200     ADD 1 TO WS-RECORDS-READ.
020300     PERFORM 900-READ-SAMPLE THRU 900-EXIT.
020400 200-EXIT.
020500     EXIT.
020600
020700 210-LOAD-ONE-SLOT.
020800     MOVE SR-MET-VALUE(SLOT-IDX)
020900                          TO WS-MET-VALUE(SAMP-IDX, SLOT-IDX).
021000     MOVE SR-MET-MISSING(SLOT-IDX)
021100                TO WS-MET-MISSING-SW(SAMP-IDX, SLOT-IDX).
021200 210-EXIT.
021300     EXIT.
021400
021500 300-LOAD-FASTING.
021600     ADD 1 TO WS-FASTING-COUNT.
021700     IF WS-FASTING-COUNT > WS-MAX-FASTING
021800         MOVE "FASTING-FILE EXCEEDS WS-MAX-FASTING"
021900                                  TO ABEND-REASON
022000         GO TO 1000-ABEND-RTN.
022100     SET FAST-IDX TO WS-FASTING-COUNT.
022200     MOVE FR-RID      TO WS-FAST-RID(FAST-IDX).
022300     MOVE FR-BIFAST   TO WS-FAST-BIFAST(FAST-IDX).
022400     PERFORM 910-READ-FASTING THRU 910-EXIT.
022500 300-EXIT.
022600     EXIT.
022700
022800 400-LOAD-LOD.
022900     ADD 1 TO WS-LOD-COUNT.
023000     IF WS-LOD-COUNT > WS-MAX-LOD-PLATES
023100         MOVE "LOD-FILE EXCEEDS WS-MAX-LOD-PLATES" TO ABEND-REASON
023200         GO TO 1000-ABEND-RTN.
023300     SET LOD-IDX TO WS-LOD-COUNT.
023400     MOVE LR-PLATE-BARCODE TO WS-LOD-PLATE-BARCODE(LOD-IDX).
023500     PERFORM 410-LOAD-ONE-LOD-SLOT THRU 410-EXIT
023600         VARYING SLOT-IDX FROM 1 BY 1 UNTIL SLOT-IDX > WS-N-METS.
023700     PERFORM 920-READ-LOD THRU 920-EXIT.
023800 400-EXIT.
023900     EXIT.
024000
024100 410-LOAD-ONE-LOD-SLOT.
024200     MOVE LR-LOD-VALUE(SLOT-IDX)
024300                          TO WS-LOD-VALUE(LOD-IDX, SLOT-IDX).
024400 410-EXIT.
024500     EXIT.
024600
024700****** RESEQUENCES WS-SAMPLE-TABLE ASCENDING BY RID SO THE ICC
024800****** RULE IN QCMETAB AND THE REPLICATE CONSOLIDATION RULE IN
024900****** QCPART CAN WALK IT WITH A SIMPLE CONTROL BREAK INSTEAD OF
025000****** SEARCHING THE WHOLE TABLE FOR EACH ROW.
025100 500-SORT-SAMPLES.
025200     MOVE "500-SORT-SAMPLES" TO PARA-NAME.
025300     SORT SAMPLE-SORT-WORK ON ASCENDING KEY SS-RID
025400         INPUT PROCEDURE IS 510-RELEASE-SAMPLES
025500         OUTPUT PROCEDURE IS 520-RETURN-SAMPLES.
025600 500-EXIT.
025700     EXIT.
025800
025900 510-RELEASE-SAMPLES.
026000     PERFORM 515-RELEASE-ONE-SAMPLE THRU 515-EXIT
026100         VARYING SAMP-IDX FROM 1 BY 1
026200         UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
026300 510-EXIT.
026400     EXIT.
026500
026600 515-RELEASE-ONE-SAMPLE.
026700     MOVE WS-RID(SAMP-IDX)           TO SS-RID.
026800     MOVE WS-PLATE-BARCODE(SAMP-IDX) TO SS-PLATE-BARCODE.
026900     MOVE WS-QC-FLAG(SAMP-IDX)       TO SS-QC-FLAG.
027000     MOVE WS-ROW-STATUS-SW(SAMP-IDX) TO SS-ROW-STATUS-SW.
027100     MOVE WS-ORIGINAL-SEQ(SAMP-IDX)  TO SS-ORIGINAL-SEQ.
027200     PERFORM 516-RELEASE-ONE-SLOT THRU 516-EXIT
027300         VARYING SLOT-IDX FROM 1 BY 1 UNTIL SLOT-IDX > WS-N-METS.
027400     RELEASE SAMPLE-SORT-WORK.
027500 515-EXIT.
027600     EXIT.
027700
027800 516-RELEASE-ONE-SLOT.
027900     MOVE WS-MET-VALUE(SAMP-IDX, SLOT-IDX)
028000                              TO SS-MET-VALUE(SLOT-IDX).
028100     MOVE WS-MET-MISSING-SW(SAMP-IDX, SLOT-IDX)
028200                              TO SS-MET-MISSING-SW(SLOT-IDX).
028300 516-EXIT.
028400     EXIT.
028500
028600 520-RETURN-SAMPLES.
028700     MOVE ZERO TO WS-SORT-IDX.
028800     MOVE "N" TO WS-SORT-EOF-SW.
028900     RETURN SAMPLE-SORT-WORK
029000         AT END MOVE "Y" TO WS-SORT-EOF-SW.
029100     PERFORM 525-RETURN-ONE-SAMPLE THRU 525-EXIT
029200         UNTIL SORT-AT-END.
029300 520-EXIT.
029400     EXIT.
029500
029600 525-RETURN-ONE-SAMPLE.
029700     ADD 1 TO WS-SORT-IDX.
029800     SET SAMP-IDX2 TO WS-SORT-IDX.
029900     MOVE SS-RID              TO WS-RID(SAMP-IDX2).
030000     MOVE SS-PLATE-BARCODE    TO WS-PLATE-BARCODE(SAMP-IDX2).
030100     MOVE SS-QC-FLAG          TO WS-QC-FLAG(SAMP-IDX2).
030200     MOVE SS-ROW-STATUS-SW    TO WS-ROW-STATUS-SW(SAMP-IDX2).
030300     MOVE SS-ORIGINAL-SEQ     TO WS-ORIGINAL-SEQ(SAMP-IDX2).
030400     PERFORM 526-RETURN-ONE-SLOT THRU 526-EXIT
030500         VARYING SLOT-IDX2 FROM 1 BY 1
030600         UNTIL SLOT-IDX2 > WS-N-METS.
030700     RETURN SAMPLE-SORT-WORK
030800         AT END MOVE "Y" TO WS-SORT-EOF-SW.
030900 525-EXIT.
031000     EXIT.
031100
031200 526-RETURN-ONE-SLOT.
031300     MOVE SS-MET-VALUE(SLOT-IDX2)
031400                  TO WS-MET-VALUE(SAMP-IDX2, SLOT-IDX2).
031500     MOVE SS-MET-MISSING-SW(SLOT-IDX2)
031600                  TO WS-MET-MISSING-SW(SAMP-IDX2, SLOT-IDX2).
031700 526-EXIT.
031800     EXIT.
031900
032000 800-OPEN-FILES.
032100     MOVE "800-OPEN-FILES" TO PARA-NAME.
032200     OPEN INPUT SAMPLE-FILE, FASTING-FILE, LOD-FILE.
032300     OPEN OUTPUT SYSOUT.
032400 800-EXIT.
032500     EXIT.
032600
032700 850-CLOSE-FILES.
032800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032900     CLOSE SAMPLE-FILE, FASTING-FILE, LOD-FILE, SYSOUT.
033000 850-EXIT.
033100     EXIT.
033200
033300 900-READ-SAMPLE.
033400     READ SAMPLE-FILE
033500         AT END MOVE "10" TO IFCODE.
033600 900-EXIT.
033700     EXIT.
033800
033900 910-READ-FASTING.
034000     READ FASTING-FILE
034100         AT END MOVE "10" TO FFCODE.
034200 910-EXIT.
034300     EXIT.
034400
034500 920-READ-LOD.
034600     READ LOD-FILE
034700         AT END MOVE "10" TO LFCODE.
034800 920-EXIT.
034900     EXIT.
035000
035100 1000-ABEND-RTN.
035200     MOVE "QCLOAD"   TO ABEND-PROGRAM-ID.
035300     MOVE PARA-NAME  TO ABEND-PARA-NAME.
035400     WRITE SYSOUT-REC FROM ABEND-REC.
035500     MOVE 16 TO LK-CALL-RET-CODE.
035600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035700     GOBACK.
035800
