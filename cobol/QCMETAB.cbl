000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QCMETAB.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/21/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          METABOLITE-QC SUBPROGRAM FOR THE METABOLOMICS SAMPLE QC
001300*          RUN.  CALLED ONCE BY QCDRIVER, AFTER QCLOAD, BEFORE
001400*          QCPART.  DROPS WHOLE METABOLITE COLUMNS FROM THE RUN -
001500*          IT NEVER DELETES A SAMPLE ROW, THAT IS QCPART'S JOB.
001600*          A DROPPED METABOLITE STAYS IN WS-METABOLITE-TABLE WITH
001700*          ITS WS-MET-ACTIVE-SW TURNED OFF SO EVERY LATER STEP
001800*          SKIPS IT, THE SAME WAY A DISCHARGED BED STAYED ON THE
001900*          CENSUS WITH A STATUS FLAG INSTEAD OF COMING OFF THE
002000*          TABLE.
002100*
002200*          FIVE RULES RUN IN ORDER -
002300*            1. MISSING-PROPORTION REMOVAL (ALL PLATFORMS)
002400*            2. COEFFICIENT-OF-VARIATION REMOVAL (P180 ONLY)
002500*            3. INTRACLASS-CORRELATION REMOVAL (P180 ONLY)
002600*            4. HARD-CODED BAD-QC-TAG REMOVAL (COHORT-SPECIFIC)
002700*            5. CROSS-PLATE POOLED-QC CORRECTION (P180 ONLY)
002800*          RULES 2, 3 AND 5 WALK WS-SAMPLE-TABLE LOOKING FOR
002900*          REPLICATE RID GROUPS.  QCLOAD'S 500-SORT-SAMPLES STEP
003000*          LEAVES THE TABLE ASCENDING BY RID SO A REPLICATE GROUP
003100*          IS ALWAYS A RUN OF ADJACENT ENTRIES - THE SAME CONTROL
003200*          BREAK TECHNIQUE THE OLD MONTH-END JOBS USED AFTER A
003300*          SORT STEP, NOT A SEARCH OF THE WHOLE TABLE PER ROW.
003400*
003500******************************************************************
003600* CHANGE LOG
003700*-----------------------------------------------------------------
003800* DATE      INIT  TICKET  DESCRIPTION
003900*-----------------------------------------------------------------
004000* 03/21/89  JS    Q-0005  ORIGINAL CREATION - MISSING-PROPORTION
004100*                         REMOVAL ONLY.
004200* 08/30/89  JS    Q-0019  ADDED THE CV REMOVAL STEP (P180 ONLY),
004300*                         CALLS QCSTAT FOR MEAN/STD-DEV.
004400* 12/02/91  RP    Q-0044  ADDED THE ICC REMOVAL STEP (P180 ONLY).
004500*                         FIXED AT TWO REPLICATES PER RID.
004600* 10/05/92  RP    Q-0069  ADDED THE HARD-CODED BAD-QC-TAG REMOVAL
004700*                         FOR TAURINE / C5.DC..C6.OH. .
004800* 04/14/93  MAT   Q-0098  ADDED THE CROSS-PLATE POOLED-QC
004900*                         CORRECTION STEP.
005000* 02/08/95  DCW   Q-0131  GUARDED THE CV AND ICC CUTOFF TESTS
005100*                         AGAINST A ZERO-MEAN / ZERO-VARIANCE
005200*                         REPLICATE GROUP AFTER A DIVIDE
005300*                         EXCEPTION ON THE ADNI2GO TEST RUN.
005400* 09/25/98  LK    Q-0201  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS
005500*                         IN THIS PROGRAM; REVIEWED AND SIGNED
005600*                         OFF, NO CHANGE REQUIRED.
005700* 03/11/02  DCW   Q-0244  ADNI2GO DRAW PROTOCOL NOW TAKES A THIRD
005800*                         REPLICATE ON SOME RIDS.  400-ICC-RTN WAS
005900*                         STILL PINNED TO RATER-1/RATER-2, DROPPING
006000*                         THE THIRD TUBE WITH NO WARNING.  REWORKED
006100*                         410/420/430/440 AS A ONE-WAY, VARIABLE-K
006200*                         ANOVA (WS-ICC-GROUP-TABLE) AND ADDED
006300*                         415-REPORT-OVERFLOW FOR A GROUP THAT
006400*                         SOMEHOW EXCEEDS WS-ICC-MAX-REPS.
006500* 03/11/02  DCW   Q-0245  "NONE OF THE METABOLITES WILL BE DROPPED"
006600*                         DID NOT SAY WHICH COHORT RAN CLEAN.  ALL
006700*                         FOUR SITES NOW ROUTE THROUGH
006800*                         955-BUILD-NONE-DROPPED, WHICH NAMES THE
006900*                         COHORT FROM WS-COHORT-CODE.
007000*-----------------------------------------------------------------
007100
007200  ENVIRONMENT DIVISION.
007300  CONFIGURATION SECTION.
007400  SOURCE-COMPUTER. IBM-390.
007500  OBJECT-COMPUTER. IBM-390.
007600  SPECIAL-NAMES.
007700      CLASS QC-NUMERIC-RID IS "0" THRU "9".
007800
007900  INPUT-OUTPUT SECTION.
008000  FILE-CONTROL.
008100      SELECT SYSOUT
008200      ASSIGN TO UT-S-SYSOUT
008300        ORGANIZATION IS SEQUENTIAL.
008400
008500  DATA DIVISION.
008600  FILE SECTION.
008700  FD  SYSOUT
008800      RECORDING MODE IS F
008900      LABEL RECORDS ARE STANDARD
009000      RECORD CONTAINS 130 CHARACTERS
009100      BLOCK CONTAINS 0 RECORDS
009200      DATA RECORD IS SYSOUT-REC.
009300  01  SYSOUT-REC  PIC X(130).
009400
009500  WORKING-STORAGE SECTION.
009600
009700  77  WS-TOTAL-ANALYSIS-ROWS       PIC 9(5) COMP.
009800  77  WS-MISSING-COUNT             PIC 9(5) COMP.
009900  77  WS-MISSING-PCT               PIC S9(3)V9(6) COMP-3.
010000  77  WS-RPT-DETAIL-COUNT          PIC 9(3) COMP.
010100  77  WS-GROUP-START               PIC 9(5) COMP.
010200  77  WS-GROUP-END                 PIC 9(5) COMP.
010300  77  WS-STRING-PTR                PIC 9(3) COMP.
010400  77  WS-GROUP-SIZE                PIC 9(3) COMP.
010500  77  WS-GROUP-RID                 PIC 9(7).
010600  77  WS-CV-VALUE                  PIC S9(3)V9(6) COMP-3.
010700  77  WS-CV-SUM-OF-CV              PIC S9(5)V9(6) COMP-3.
010800  77  WS-CV-GROUP-COUNT            PIC 9(5) COMP.
010900  77  WS-MEAN-CV                   PIC S9(3)V9(6) COMP-3.
011000  77  WS-ICC-N                     PIC 9(5) COMP.
011100  77  WS-ICC-DF                    PIC 9(5) COMP.
011200  77  WS-ICC-TOTAL-REPS            PIC 9(5) COMP.
011300  77  WS-ICC-SSE-DF                PIC 9(5) COMP.
011400  77  WS-ICC-MAX-REPS              PIC 9(1) COMP VALUE 3.
011500  77  WS-ICC-THIS-SIZE             PIC 9(1) COMP.
011600  77  WS-ICC-REP-IDX               PIC 9(1) COMP.
011700  77  WS-ICC-SUM-ALL               PIC S9(9)V9(4) COMP-3.
011800  77  WS-ICC-THIS-SUM              PIC S9(9)V9(4) COMP-3.
011900  77  WS-ICC-KBAR                  PIC S9(3)V9(4) COMP-3.
012000  77  WS-ICC-OVERFLOW-SW           PIC X(1) VALUE "N".
012100      88  ICC-GROUP-OVERFLOWED     VALUE "Y".
012200  77  WS-ICC-GRAND-MEAN            PIC S9(7)V9(4) COMP-3.
012300  77  WS-ICC-TARGET-MEAN           PIC S9(7)V9(4) COMP-3.
012400  77  WS-ICC-SSB                   PIC S9(9)V9(4) COMP-3.
012500  77  WS-ICC-SSE                   PIC S9(9)V9(4) COMP-3.
012600  77  WS-ICC-MSB                   PIC S9(9)V9(4) COMP-3.
012700  77  WS-ICC-MSE                   PIC S9(9)V9(4) COMP-3.
012800  77  WS-ICC-VALUE                 PIC S9(3)V9(6) COMP-3.
012900  77  WS-PLATE-SUM                 PIC S9(9)V9(4) COMP-3.
013000  77  WS-PLATE-COUNT               PIC 9(5) COMP.
013100  77  WS-PLATE-GLOBAL-AVG          PIC S9(7)V9(4) COMP-3.
013200  77  WS-PLATE-PSUM                PIC S9(9)V9(4) COMP-3.
013300  77  WS-PLATE-PCOUNT              PIC 9(5) COMP.
013400  77  WS-PLATE-AVG                 PIC S9(7)V9(4) COMP-3.
013500  77  WS-PLATE-CORRECTION          PIC S9(3)V9(6) COMP-3.
013600  77  WS-PLATE-BC-HOLD             PIC X(12).
013700  77  WS-LINE-TEXT                 PIC X(132).
013800
013900****** INTRACLASS-CORRELATION WORK TABLE - HOLDS ALL OF A TARGET
014000****** RID'S NON-MISSING REPLICATE VALUES (2 OR 3 PER THE FILE
014100****** LAYOUT) FOR THE METABOLITE CURRENTLY BEING SCORED, FILLED
014200****** BY THE FIRST SCAN AND READ BACK BY THE SUM-OF-SQUARES
014300****** SCAN.  GROUP SIZE VARIES RID TO RID SO EACH SLOT CARRIES
014400****** ITS OWN COUNT AND SUM ALONGSIDE THE RAW VALUES.
014500  01  WS-ICC-GROUP-TABLE.
014600      05  WS-ICC-GROUP OCCURS 2000 TIMES INDEXED BY ICC-IDX.
014700          10  WS-ICC-GROUP-SIZE    PIC 9(1) COMP.
014800          10  WS-ICC-GROUP-SUM     PIC S9(9)V9(4) COMP-3.
014900          10  WS-ICC-GROUP-VALUE   PIC S9(7)V9(4)
015000                  OCCURS 3 TIMES.
015100
015200****** DISTINCT POOLED-QC PLATE BARCODE LIST FOR THE CROSS-PLATE
015300****** CORRECTION STEP, BUILT ONCE PER CALL BEFORE THE METABOLITE
015400****** LOOP RUNS.
015500  01  WS-PLATE-FOUND-SW            PIC X(1).
015600      88  PLATE-FOUND              VALUE "Y".
015700  01  WS-DISTINCT-PLATE-TABLE.
015800      05  WS-DISTINCT-PLATE-COUNT  PIC 9(3) COMP.
015900      05  WS-DISTINCT-PLATE OCCURS 50 TIMES INDEXED BY PLATE-IDX.
016000          10  WS-DISTINCT-PLATE-BC PIC X(12).
016100
016200****** DETAIL-LINE LAYOUT FOR A DROPPED METABOLITE, THE SAME
016300****** FIXED-FORMAT GROUP STYLE QCDRIVER USES FOR WS-SUMMARY-LINE.
016400  01  WS-DETAIL-LINE.
016500      05  FILLER                   PIC X(1) VALUE SPACE.
016600      05  WS-DTL-MET-NAME          PIC X(15).
016700      05  FILLER                   PIC X(2) VALUE SPACES.
016800      05  FILLER                   PIC X(8) VALUE "DROPPED:".
016900      05  FILLER                   PIC X(1) VALUE SPACE.
017000      05  WS-DTL-DROP-STEP         PIC X(12).
017100      05  FILLER                   PIC X(2) VALUE SPACES.
017200      05  FILLER                   PIC X(11) VALUE "STATISTIC: ".
017300      05  WS-DTL-STAT-O            PIC -9(3).9(6).
017400      05  FILLER                   PIC X(69) VALUE SPACES.
017500
017600****** CALL PARAMETER FOR THE QCSTAT HELPER - DECLARED HERE FIELD
017700****** FOR FIELD IDENTICAL TO QCSTAT-REC IN QCSTAT'S OWN LINKAGE
017800****** SECTION, NOT SHARED THROUGH A COPYBOOK, THE SAME WAY
017900****** CALC-COSTS-REC WAS CARRIED SEPARATELY IN PATSRCH AND
018000****** CLCLBCST.
018100  01  WS-QCSTAT-PARM.
018200      05  QS-FUNCTION-SW           PIC X(1).
018300          88  QS-CALC-MEAN-SD      VALUE "M".
018400          88  QS-CALC-CV           VALUE "C".
018500      05  QS-VALUE-COUNT           PIC 9(5) COMP.
018600      05  QS-VALUE-SLOT OCCURS 2000 TIMES INDEXED BY QS-IDX.
018700          10  QS-VALUE             PIC S9(7)V9(4).
018800          10  QS-VALUE-X REDEFINES QS-VALUE
018900                                   PIC X(11).
019000      05  QS-MEAN                  PIC S9(7)V9(4).
019100      05  QS-MEAN-X REDEFINES QS-MEAN
019200                                   PIC X(11).
019300      05  QS-STD-DEV               PIC S9(7)V9(4).
019400      05  QS-STD-DEV-X REDEFINES QS-STD-DEV
019500                                   PIC X(11).
019600      05  QS-CV                    PIC S9(3)V9(6).
019700      05  FILLER                   PIC X(5).
019800
019900  01  WS-DIAG-FIELDS.
020000      05  PARA-NAME                PIC X(30).
020100      05  FILLER                   PIC X(10).
020200
020300  COPY QCABEND.
020400
020500  LINKAGE SECTION.
020600  COPY QCWORK.
020700  01  LK-CALL-RET-CODE             PIC S9(4) COMP.
020800
020900  PROCEDURE DIVISION USING WS-RUN-PARAMETERS WS-METABOLITE-TABLE
021000          WS-SAMPLE-TABLE WS-FASTING-TABLE WS-LOD-TABLE
021100          WS-RUN-TOTALS WS-RPT-LINE-TABLE LK-CALL-RET-CODE.
021200      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300      PERFORM 100-MAINLINE THRU 100-EXIT.
021400      GOBACK.
021500
021600  000-HOUSEKEEPING.
021700      MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021800      MOVE ZERO TO LK-CALL-RET-CODE.
021900      OPEN OUTPUT SYSOUT.
022000      MOVE ZERO TO WS-TOTAL-ANALYSIS-ROWS.
022100      PERFORM 050-COUNT-ONE-ROW THRU 050-EXIT
022200          VARYING SAMP-IDX FROM 1 BY 1
022300          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
022400  000-EXIT.
022500      EXIT.
022600
022700  050-COUNT-ONE-ROW.
022800      IF WS-RID(SAMP-IDX) LESS THAN WS-NON-PARTICIPANT-LOW
022900          ADD 1 TO WS-TOTAL-ANALYSIS-ROWS.
023000  050-EXIT.
023100      EXIT.
023200
023300  100-MAINLINE.
023400      MOVE "100-MAINLINE" TO PARA-NAME.
023500      PERFORM 200-MISSING-RTN THRU 200-EXIT.
023600      IF PLATFORM-IS-P180
023700          PERFORM 300-CV-RTN THRU 300-EXIT
023800          PERFORM 400-ICC-RTN THRU 400-EXIT.
023900      PERFORM 500-BADTAG-RTN THRU 500-EXIT.
024000      IF PLATFORM-IS-P180
024100          PERFORM 600-PLATE-CORRECT-RTN THRU 600-EXIT.
024200      PERFORM 650-COUNT-RETAINED THRU 650-EXIT.
024300      CLOSE SYSOUT.
024400  100-EXIT.
024500      EXIT.
024600
024700****** RULE 1 - MISSING-PROPORTION REMOVAL.  RUNS FOR EVERY
024800****** PLATFORM.  A METABOLITE IS DROPPED WHEN THE SHARE OF
024900****** ANALYSIS ROWS MISSING A VALUE FOR IT EXCEEDS
025000****** WS-MISSING-CUTOFF.
025100  200-MISSING-RTN.
025200      MOVE "200-MISSING-RTN" TO PARA-NAME.
025300      MOVE "=== METABOLITE MISSING-PROPORTION REMOVAL ==="
025400                                   TO WS-LINE-TEXT.
025500      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
025600      MOVE ZERO TO WS-RPT-DETAIL-COUNT.
025700      PERFORM 210-MISSING-ONE-MET THRU 210-EXIT
025800          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
025900      IF WS-RPT-DETAIL-COUNT = ZERO
026000          PERFORM 955-BUILD-NONE-DROPPED THRU 955-EXIT
026100          PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
026200  200-EXIT.
026300      EXIT.
026400
026500  210-MISSING-ONE-MET.
026600      IF MET-IS-DROPPED(MET-IDX)
026700          GO TO 210-EXIT.
026800      MOVE ZERO TO WS-MISSING-COUNT.
026900      PERFORM 220-COUNT-ONE-MISSING THRU 220-EXIT
027000          VARYING SAMP-IDX FROM 1 BY 1
027100          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
027200      IF WS-TOTAL-ANALYSIS-ROWS = ZERO
027300          GO TO 210-EXIT.
027400      COMPUTE WS-MISSING-PCT ROUNDED =
027500              WS-MISSING-COUNT / WS-TOTAL-ANALYSIS-ROWS.
027600      IF WS-MISSING-PCT GREATER THAN WS-MISSING-CUTOFF
027700          MOVE "N"                 TO WS-MET-ACTIVE-SW(MET-IDX)
027800          MOVE "MISSING"           TO WS-MET-DROP-STEP(MET-IDX)
027900          MOVE WS-MISSING-PCT      TO WS-MET-STATISTIC(MET-IDX)
028000          ADD 1 TO WS-RPT-DETAIL-COUNT
028100          PERFORM 230-WRITE-DETAIL THRU 230-EXIT.
028200  210-EXIT.
028300      EXIT.
028400
028500  220-COUNT-ONE-MISSING.
028600      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
028700          GO TO 220-EXIT.
028800      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
028900          ADD 1 TO WS-MISSING-COUNT.
029000  220-EXIT.
029100      EXIT.
029200
029300****** SHARED DETAIL-LINE WRITER - MET-IDX, WS-MET-DROP-STEP AND
029400****** WS-MET-STATISTIC MUST ALREADY BE SET BY THE CALLING RULE.
029500  230-WRITE-DETAIL.
029600      MOVE SPACES TO WS-DETAIL-LINE.
029700      MOVE WS-MET-NAME(MET-IDX)       TO WS-DTL-MET-NAME.
029800      MOVE WS-MET-DROP-STEP(MET-IDX)  TO WS-DTL-DROP-STEP.
029900      MOVE WS-MET-STATISTIC(MET-IDX)  TO WS-DTL-STAT-O.
030000      MOVE WS-DETAIL-LINE             TO WS-LINE-TEXT.
030100      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
030200  230-EXIT.
030300      EXIT.
030400
030500****** RULE 2 - COEFFICIENT-OF-VARIATION REMOVAL, P180 ONLY.  FOR
030600****** EACH ACTIVE METABOLITE, EVERY REPLICATE RID GROUP IN
030700****** WS-SAMPLE-TABLE CONTRIBUTES ONE CV (STD-DEV OVER MEAN OF
030800****** ITS NON-MISSING VALUES, VIA QCSTAT); THE METABOLITE IS
030900****** DROPPED WHEN THE AVERAGE OF THOSE GROUP CV'S EXCEEDS
031000****** WS-CV-CUTOFF.
031100  300-CV-RTN.
031200      MOVE "300-CV-RTN" TO PARA-NAME.
031300      MOVE "=== METABOLITE CV REMOVAL (P180 ONLY) ==="
031400                                   TO WS-LINE-TEXT.
031500      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
031600      MOVE ZERO TO WS-RPT-DETAIL-COUNT.
031700      PERFORM 310-CV-ONE-MET THRU 310-EXIT
031800          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
031900      IF WS-RPT-DETAIL-COUNT = ZERO
032000          PERFORM 955-BUILD-NONE-DROPPED THRU 955-EXIT
032100          PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
032200  300-EXIT.
032300      EXIT.
032400
032500  310-CV-ONE-MET.
032600      IF MET-IS-DROPPED(MET-IDX)
032700          GO TO 310-EXIT.
032800      MOVE ZERO TO WS-CV-SUM-OF-CV, WS-CV-GROUP-COUNT.
032900      SET SAMP-IDX TO 1.
033000      PERFORM 320-CV-SCAN-GROUP THRU 320-EXIT
033100          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
033200      IF WS-CV-GROUP-COUNT = ZERO
033300          GO TO 310-EXIT.
033400      COMPUTE WS-MEAN-CV ROUNDED =
033500              WS-CV-SUM-OF-CV / WS-CV-GROUP-COUNT.
033600      IF WS-MEAN-CV GREATER THAN WS-CV-CUTOFF
033700          MOVE "N"                 TO WS-MET-ACTIVE-SW(MET-IDX)
033800          MOVE "CV"                TO WS-MET-DROP-STEP(MET-IDX)
033900          MOVE WS-MEAN-CV          TO WS-MET-STATISTIC(MET-IDX)
034000          ADD 1 TO WS-RPT-DETAIL-COUNT
034100          PERFORM 230-WRITE-DETAIL THRU 230-EXIT.
034200  310-EXIT.
034300      EXIT.
034400
034500****** FINDS THE NEXT RUN OF ADJACENT TABLE ENTRIES SHARING ONE
034600****** RID AND, IF THE RUN IS MORE THAN ONE ROW, SCORES IT.
034700****** LEAVES SAMP-IDX POSITIONED ON THE FIRST ENTRY OF THE NEXT
034800****** GROUP.
034900  320-CV-SCAN-GROUP.
035000      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
035100          SET SAMP-IDX UP BY 1
035200          GO TO 320-EXIT.
035300      SET SAMP-IDX2 TO SAMP-IDX.
035400      SET WS-GROUP-START TO SAMP-IDX.
035500      MOVE WS-RID(SAMP-IDX)      TO WS-GROUP-RID.
035600      SET WS-GROUP-END TO SAMP-IDX.
035700      SET SAMP-IDX2 UP BY 1.
035800      PERFORM 325-EXTEND-GROUP THRU 325-EXIT
035900          UNTIL SAMP-IDX2 > WS-SAMPLE-COUNT
036000             OR WS-RID(SAMP-IDX2) NOT EQUAL WS-GROUP-RID.
036100      COMPUTE WS-GROUP-SIZE = WS-GROUP-END - WS-GROUP-START + 1.
036200      IF WS-GROUP-SIZE > 1
036300          PERFORM 330-CV-ONE-GROUP THRU 330-EXIT.
036400      SET SAMP-IDX TO WS-GROUP-END.
036500      SET SAMP-IDX UP BY 1.
036600  320-EXIT.
036700      EXIT.
036800
036900  325-EXTEND-GROUP.
037000      SET SAMP-IDX2 TO SAMP-IDX2.
037100      SET WS-GROUP-END TO SAMP-IDX2.
037200      SET SAMP-IDX2 UP BY 1.
037300  325-EXIT.
037400      EXIT.
037500
037600  330-CV-ONE-GROUP.
037700      MOVE ZERO TO QS-VALUE-COUNT.
037800      SET SAMP-IDX2 TO WS-GROUP-START.
037900      PERFORM 335-GATHER-ONE-VALUE THRU 335-EXIT
038000          VARYING SAMP-IDX2 FROM WS-GROUP-START BY 1
038100          UNTIL SAMP-IDX2 > WS-GROUP-END.
038200      IF QS-VALUE-COUNT < 2
038300          GO TO 330-EXIT.
038400      MOVE "M" TO QS-FUNCTION-SW.
038500      CALL "QCSTAT" USING WS-QCSTAT-PARM.
038600      IF QS-MEAN NOT EQUAL ZERO
038700          COMPUTE WS-CV-VALUE ROUNDED = QS-STD-DEV / QS-MEAN
038800          ADD WS-CV-VALUE TO WS-CV-SUM-OF-CV
038900          ADD 1 TO WS-CV-GROUP-COUNT.
039000  330-EXIT.
039100      EXIT.
039200
039300  335-GATHER-ONE-VALUE.
039400      IF MET-VALUE-MISSING(SAMP-IDX2, MET-IDX)
039500          GO TO 335-EXIT.
039600      ADD 1 TO QS-VALUE-COUNT.
039700      SET QS-IDX TO QS-VALUE-COUNT.
039800      MOVE WS-MET-VALUE(SAMP-IDX2, MET-IDX) TO QS-VALUE(QS-IDX).
039900  335-EXIT.
040000      EXIT.
040100
040200****** RULE 3 - INTRACLASS-CORRELATION REMOVAL, P180 ONLY.  A
040300****** TARGET RID MAY CARRY TWO OR THREE REPLICATE DRAWS (SEE
040400****** QCSAMP) SO THE GROUP SIZE IS NOT FIXED - 410-ICC-ONE-MET
040500****** LOOKS AT WHATEVER COUNT OF NON-MISSING REPLICATES THE
040600****** GROUP ACTUALLY HAS, UP TO WS-ICC-MAX-REPS, AND REPORTS A
040700****** DETAIL LINE IF A GROUP OVERRUNS THAT LIMIT SO NO REPLICATE
040800****** IS EVER SILENTLY DROPPED.  THE ANOVA HAS NO SEPARATE
040900****** JUDGE/RATER TERM - A REPLICATE IS A REPEAT DRAW OF THE
041000****** SAME TUBE, NOT A DIFFERENT OBSERVER - SO SST SPLITS INTO
041100****** JUST SSB (BETWEEN RIDS) AND SSE (WITHIN A RID'S OWN
041200****** REPLICATES), DF N-1 AND (TOTAL REPLICATES)-N.  WS-ICC-KBAR,
041300****** THE AVERAGE REPLICATE COUNT, STANDS IN FOR K IN THE USUAL
041400****** ICC3 FORMULA (MSB-MSE)/(MSB+(K-1)*MSE).
041500  400-ICC-RTN.
041600      MOVE "400-ICC-RTN" TO PARA-NAME.
041700      MOVE "=== METABOLITE ICC REMOVAL (P180 ONLY) ==="
041800                                   TO WS-LINE-TEXT.
041900      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
042000      MOVE ZERO TO WS-RPT-DETAIL-COUNT.
042100      PERFORM 410-ICC-ONE-MET THRU 410-EXIT
042200          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
042300      IF WS-RPT-DETAIL-COUNT = ZERO
042400          PERFORM 955-BUILD-NONE-DROPPED THRU 955-EXIT
042500          PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
042600  400-EXIT.
042700      EXIT.
042800
042900  410-ICC-ONE-MET.
043000      IF MET-IS-DROPPED(MET-IDX)
043100          GO TO 410-EXIT.
043200      MOVE ZERO TO WS-ICC-N, WS-ICC-TOTAL-REPS, WS-ICC-SUM-ALL.
043300      MOVE "N" TO WS-ICC-OVERFLOW-SW.
043400      SET SAMP-IDX TO 1.
043500      PERFORM 420-ICC-SCAN-GROUP THRU 420-EXIT
043600          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
043700      IF ICC-GROUP-OVERFLOWED
043800          PERFORM 415-REPORT-OVERFLOW THRU 415-EXIT.
043900      IF WS-ICC-N < 2
044000          GO TO 410-EXIT.
044100      COMPUTE WS-ICC-GRAND-MEAN ROUNDED =
044200              WS-ICC-SUM-ALL / WS-ICC-TOTAL-REPS.
044300      COMPUTE WS-ICC-KBAR ROUNDED =
044400              WS-ICC-TOTAL-REPS / WS-ICC-N.
044500      MOVE ZERO TO WS-ICC-SSB, WS-ICC-SSE.
044600      PERFORM 440-ICC-ACCUM-SS THRU 440-EXIT
044700          VARYING ICC-IDX FROM 1 BY 1 UNTIL ICC-IDX > WS-ICC-N.
044800      COMPUTE WS-ICC-DF = WS-ICC-N - 1.
044900      COMPUTE WS-ICC-SSE-DF = WS-ICC-TOTAL-REPS - WS-ICC-N.
045000      IF WS-ICC-DF = ZERO OR WS-ICC-SSE-DF = ZERO
045100          GO TO 410-EXIT.
045200      COMPUTE WS-ICC-MSB ROUNDED = WS-ICC-SSB / WS-ICC-DF.
045300      COMPUTE WS-ICC-MSE ROUNDED = WS-ICC-SSE / WS-ICC-SSE-DF.
045400      IF (WS-ICC-MSB + (WS-ICC-KBAR - 1) * WS-ICC-MSE) = ZERO
045500          GO TO 410-EXIT.
045600      COMPUTE WS-ICC-VALUE ROUNDED =
045700              (WS-ICC-MSB - WS-ICC-MSE) /
045800              (WS-ICC-MSB + (WS-ICC-KBAR - 1) * WS-ICC-MSE).
045900      IF WS-ICC-VALUE LESS THAN WS-ICC-CUTOFF
046000          MOVE "N"                 TO WS-MET-ACTIVE-SW(MET-IDX)
046100          MOVE "ICC"               TO WS-MET-DROP-STEP(MET-IDX)
046200          MOVE WS-ICC-VALUE        TO WS-MET-STATISTIC(MET-IDX)
046300          ADD 1 TO WS-RPT-DETAIL-COUNT
046400          PERFORM 230-WRITE-DETAIL THRU 230-EXIT.
046500  410-EXIT.
046600      EXIT.
046700
046800****** A RID SCORED MORE REPLICATES THAN WS-ICC-MAX-REPS HOLDS
046900****** SLOTS FOR - THIS SHOP'S SAMPLE FILE NEVER DRAWS A TUBE
047000****** MORE THAN THREE TIMES, SO THIS IS A SETUP-ERROR DETAIL
047100****** LINE, NOT A SILENT TRUNCATION.
047200  415-REPORT-OVERFLOW.
047300      MOVE SPACES TO WS-DETAIL-LINE.
047400      MOVE WS-MET-NAME(MET-IDX)   TO WS-DTL-MET-NAME.
047500      MOVE "OVER-MAX-REPS"        TO WS-DTL-DROP-STEP.
047600      MOVE WS-DETAIL-LINE          TO WS-LINE-TEXT.
047700      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
047800  415-EXIT.
047900      EXIT.
048000
048100  420-ICC-SCAN-GROUP.
048200      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
048300          SET SAMP-IDX UP BY 1
048400          GO TO 420-EXIT.
048500      SET SAMP-IDX2 TO SAMP-IDX.
048600      SET WS-GROUP-START TO SAMP-IDX.
048700      MOVE WS-RID(SAMP-IDX)      TO WS-GROUP-RID.
048800      SET WS-GROUP-END TO SAMP-IDX.
048900      SET SAMP-IDX2 UP BY 1.
049000      PERFORM 425-EXTEND-ICC-GROUP THRU 425-EXIT
049100          UNTIL SAMP-IDX2 > WS-SAMPLE-COUNT
049200             OR WS-RID(SAMP-IDX2) NOT EQUAL WS-GROUP-RID.
049300      COMPUTE WS-GROUP-SIZE = WS-GROUP-END - WS-GROUP-START + 1.
049400      IF WS-GROUP-SIZE > 1
049500          PERFORM 430-ICC-ONE-GROUP THRU 430-EXIT.
049600      SET SAMP-IDX TO WS-GROUP-END.
049700      SET SAMP-IDX UP BY 1.
049800  420-EXIT.
049900      EXIT.
050000
050100  425-EXTEND-ICC-GROUP.
050200      SET WS-GROUP-END TO SAMP-IDX2.
050300      SET SAMP-IDX2 UP BY 1.
050400  425-EXIT.
050500      EXIT.
050600
050700****** GATHERS EVERY NON-MISSING REPLICATE IN [WS-GROUP-START,
050800****** WS-GROUP-END] INTO A PROVISIONAL SLOT.  THE SLOT IS ONLY
050900****** COMMITTED (WS-ICC-N BUMPED) IF AT LEAST TWO VALUES CAME
051000****** BACK - A GROUP WITH ONE SURVIVING REPLICATE CANNOT SPEAK
051100****** TO WITHIN-RID VARIANCE AND IS DROPPED THE SAME AS BEFORE.
051200  430-ICC-ONE-GROUP.
051300      SET ICC-IDX TO WS-ICC-N.
051400      SET ICC-IDX UP BY 1.
051500      MOVE ZERO TO WS-ICC-THIS-SIZE, WS-ICC-THIS-SUM.
051600      PERFORM 432-ICC-GATHER-ONE-REP THRU 432-EXIT
051700          VARYING SAMP-IDX2 FROM WS-GROUP-START BY 1
051800              UNTIL SAMP-IDX2 > WS-GROUP-END.
051900      IF WS-ICC-THIS-SIZE < 2
052000          GO TO 430-EXIT.
052100      ADD 1 TO WS-ICC-N.
052200      MOVE WS-ICC-THIS-SIZE TO WS-ICC-GROUP-SIZE(ICC-IDX).
052300      MOVE WS-ICC-THIS-SUM  TO WS-ICC-GROUP-SUM(ICC-IDX).
052400      ADD WS-ICC-THIS-SIZE TO WS-ICC-TOTAL-REPS.
052500      ADD WS-ICC-THIS-SUM  TO WS-ICC-SUM-ALL.
052600  430-EXIT.
052700      EXIT.
052800
052900  432-ICC-GATHER-ONE-REP.
053000      IF MET-VALUE-MISSING(SAMP-IDX2, MET-IDX)
053100          GO TO 432-EXIT.
053200      IF WS-ICC-THIS-SIZE NOT LESS THAN WS-ICC-MAX-REPS
053300          MOVE "Y" TO WS-ICC-OVERFLOW-SW
053400          GO TO 432-EXIT.
053500      ADD 1 TO WS-ICC-THIS-SIZE.
053600      MOVE WS-MET-VALUE(SAMP-IDX2, MET-IDX)
053700              TO WS-ICC-GROUP-VALUE(ICC-IDX, WS-ICC-THIS-SIZE).
053800      ADD WS-MET-VALUE(SAMP-IDX2, MET-IDX) TO WS-ICC-THIS-SUM.
053900  432-EXIT.
054000      EXIT.
054100
054200  440-ICC-ACCUM-SS.
054300      COMPUTE WS-ICC-TARGET-MEAN ROUNDED =
054400              WS-ICC-GROUP-SUM(ICC-IDX) /
054500              WS-ICC-GROUP-SIZE(ICC-IDX).
054600      COMPUTE WS-ICC-SSB = WS-ICC-SSB +
054700              WS-ICC-GROUP-SIZE(ICC-IDX) *
054800              (WS-ICC-TARGET-MEAN - WS-ICC-GRAND-MEAN) *
054900              (WS-ICC-TARGET-MEAN - WS-ICC-GRAND-MEAN).
055000      PERFORM 445-ICC-ACCUM-SSE THRU 445-EXIT
055100          VARYING WS-ICC-REP-IDX FROM 1 BY 1
055200              UNTIL WS-ICC-REP-IDX > WS-ICC-GROUP-SIZE(ICC-IDX).
055300  440-EXIT.
055400      EXIT.
055500
055600  445-ICC-ACCUM-SSE.
055700      COMPUTE WS-ICC-SSE = WS-ICC-SSE +
055800              (WS-ICC-GROUP-VALUE(ICC-IDX, WS-ICC-REP-IDX) -
055900               WS-ICC-TARGET-MEAN) *
056000              (WS-ICC-GROUP-VALUE(ICC-IDX, WS-ICC-REP-IDX) -
056100               WS-ICC-TARGET-MEAN).
056200  445-EXIT.
056300      EXIT.
056400
056500****** RULE 4 - HARD-CODED BAD-QC-TAG REMOVAL.  THE FIRST
056600****** METABOLITE SLOT IS TAURINE ON THE ADNI1-UPLC COHORT; THE
056700****** SECOND IS C5.DC..C6.OH. ON THE ADNI2GO-FIA COHORT.  BOTH
056800****** WERE FLAGGED BY THE LAB AS UNRELIABLE FOR THEIR COHORT
056900****** REGARDLESS OF WHAT THE MISSING/CV/ICC RULES SAY ABOUT
057000****** THEM.
057100  500-BADTAG-RTN.
057200      MOVE "500-BADTAG-RTN" TO PARA-NAME.
057300      MOVE "=== BAD-QC-TAG METABOLITE REMOVAL ==="
057400                                   TO WS-LINE-TEXT.
057500      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
057600      MOVE ZERO TO WS-RPT-DETAIL-COUNT.
057700      IF COHORT-ADNI1-UPLC
057800          SET MET-IDX TO 1
057900          PERFORM 510-DROP-ONE-BADTAG THRU 510-EXIT.
058000      IF COHORT-ADNI2GO-FIA
058100          SET MET-IDX TO 2
058200          PERFORM 510-DROP-ONE-BADTAG THRU 510-EXIT.
058300      IF WS-RPT-DETAIL-COUNT = ZERO
058400          PERFORM 955-BUILD-NONE-DROPPED THRU 955-EXIT
058500          PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
058600  500-EXIT.
058700      EXIT.
058800
058900  510-DROP-ONE-BADTAG.
059000      IF MET-IS-DROPPED(MET-IDX)
059100          GO TO 510-EXIT.
059200      MOVE "N"                     TO WS-MET-ACTIVE-SW(MET-IDX).
059300      MOVE "BADTAG"                TO WS-MET-DROP-STEP(MET-IDX).
059400      MOVE ZERO                    TO WS-MET-STATISTIC(MET-IDX).
059500      ADD 1 TO WS-RPT-DETAIL-COUNT.
059600      PERFORM 230-WRITE-DETAIL THRU 230-EXIT.
059700  510-EXIT.
059800      EXIT.
059900
060000****** RULE 5 - CROSS-PLATE POOLED-QC CORRECTION, P180 ONLY.
060100****** POOLED-QC ROWS CARRY RID WS-POOLED-QC-RID.  FOR EACH
060200****** ACTIVE METABOLITE, THE GLOBAL AVERAGE OF ALL POOLED ROWS
060300****** IS COMPARED TO EACH PLATE'S OWN POOLED AVERAGE; EVERY
060400****** ANALYSIS ROW ON THAT PLATE HAS ITS VALUE DIVIDED BY THE
060500****** RATIO.  MISSING VALUES ARE LEFT MISSING AND TAKE NO PART
060600****** IN ANY AVERAGE.
060700  600-PLATE-CORRECT-RTN.
060800      MOVE "600-PLATE-CORRECT-RTN" TO PARA-NAME.
060900      MOVE "=== CROSS-PLATE POOLED-QC CORRECTION ==="
061000                                   TO WS-LINE-TEXT.
061100      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
061200      PERFORM 605-BUILD-PLATE-LIST THRU 605-EXIT.
061300      PERFORM 610-ONE-MET THRU 610-EXIT
061400          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
061500      MOVE "CROSS-PLATE CORRECTION APPLIED TO ANALYSIS ROWS"
061600                                   TO WS-LINE-TEXT.
061700      PERFORM 950-APPEND-RPT-LINE THRU 950-EXIT.
061800  600-EXIT.
061900      EXIT.
062000
062100  605-BUILD-PLATE-LIST.
062200      MOVE ZERO TO WS-DISTINCT-PLATE-COUNT.
062300      PERFORM 607-CHECK-ONE-ROW THRU 607-EXIT
062400          VARYING SAMP-IDX FROM 1 BY 1
062500          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
062600  605-EXIT.
062700      EXIT.
062800
062900  607-CHECK-ONE-ROW.
063000      IF WS-RID(SAMP-IDX) NOT EQUAL WS-POOLED-QC-RID
063100          GO TO 607-EXIT.
063200      MOVE "N" TO WS-PLATE-FOUND-SW.
063300      PERFORM 608-SCAN-PLATE-LIST THRU 608-EXIT
063400          VARYING PLATE-IDX FROM 1 BY 1
063500          UNTIL PLATE-IDX > WS-DISTINCT-PLATE-COUNT
063600             OR PLATE-FOUND.
063700      IF NOT PLATE-FOUND
063800          ADD 1 TO WS-DISTINCT-PLATE-COUNT
063900          SET PLATE-IDX TO WS-DISTINCT-PLATE-COUNT
064000          MOVE WS-PLATE-BARCODE(SAMP-IDX)
064100                               TO WS-DISTINCT-PLATE-BC(PLATE-IDX).
064200  607-EXIT.
064300      EXIT.
064400
064500  608-SCAN-PLATE-LIST.
064600      IF WS-DISTINCT-PLATE-BC(PLATE-IDX)
064700                                  = WS-PLATE-BARCODE(SAMP-IDX)
064800          MOVE "Y" TO WS-PLATE-FOUND-SW.
064900  608-EXIT.
065000      EXIT.
065100
065200  610-ONE-MET.
065300      IF MET-IS-DROPPED(MET-IDX)
065400          GO TO 610-EXIT.
065500      MOVE ZERO TO WS-PLATE-SUM, WS-PLATE-COUNT.
065600      PERFORM 615-ACCUM-GLOBAL THRU 615-EXIT
065700          VARYING SAMP-IDX FROM 1 BY 1
065800          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
065900      IF WS-PLATE-COUNT = ZERO
066000          GO TO 610-EXIT.
066100      COMPUTE WS-PLATE-GLOBAL-AVG ROUNDED =
066200              WS-PLATE-SUM / WS-PLATE-COUNT.
066300      IF WS-PLATE-GLOBAL-AVG = ZERO
066400          GO TO 610-EXIT.
066500      PERFORM 620-ONE-PLATE THRU 620-EXIT
066600          VARYING PLATE-IDX FROM 1 BY 1
066700          UNTIL PLATE-IDX > WS-DISTINCT-PLATE-COUNT.
066800  610-EXIT.
066900      EXIT.
067000
067100  615-ACCUM-GLOBAL.
067200      IF WS-RID(SAMP-IDX) NOT EQUAL WS-POOLED-QC-RID
067300          GO TO 615-EXIT.
067400      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
067500          GO TO 615-EXIT.
067600      ADD WS-MET-VALUE(SAMP-IDX, MET-IDX) TO WS-PLATE-SUM.
067700      ADD 1 TO WS-PLATE-COUNT.
067800  615-EXIT.
067900      EXIT.
068000
068100  620-ONE-PLATE.
068200      MOVE ZERO TO WS-PLATE-PSUM, WS-PLATE-PCOUNT.
068300      MOVE WS-DISTINCT-PLATE-BC(PLATE-IDX) TO WS-PLATE-BC-HOLD.
068400      PERFORM 622-ACCUM-PLATE THRU 622-EXIT
068500          VARYING SAMP-IDX FROM 1 BY 1
068600          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
068700      IF WS-PLATE-PCOUNT = ZERO
068800          GO TO 620-EXIT.
068900      COMPUTE WS-PLATE-AVG ROUNDED =
069000              WS-PLATE-PSUM / WS-PLATE-PCOUNT.
069100      COMPUTE WS-PLATE-CORRECTION ROUNDED =
069200              WS-PLATE-AVG / WS-PLATE-GLOBAL-AVG.
069300      IF WS-PLATE-CORRECTION = ZERO
069400          GO TO 620-EXIT.
069500      PERFORM 625-APPLY-CORRECTION THRU 625-EXIT
069600          VARYING SAMP-IDX FROM 1 BY 1
069700          UNTIL SAMP-IDX > WS-SAMPLE-COUNT.
069800  620-EXIT.
069900      EXIT.
070000
070100  622-ACCUM-PLATE.
070200      IF WS-RID(SAMP-IDX) NOT EQUAL WS-POOLED-QC-RID
070300          GO TO 622-EXIT.
070400      IF WS-PLATE-BARCODE(SAMP-IDX) NOT EQUAL WS-PLATE-BC-HOLD
070500          GO TO 622-EXIT.
070600      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
070700          GO TO 622-EXIT.
070800      ADD WS-MET-VALUE(SAMP-IDX, MET-IDX) TO WS-PLATE-PSUM.
070900      ADD 1 TO WS-PLATE-PCOUNT.
071000  622-EXIT.
071100      EXIT.
071200
071300  625-APPLY-CORRECTION.
071400      IF WS-RID(SAMP-IDX) NOT LESS THAN WS-NON-PARTICIPANT-LOW
071500          GO TO 625-EXIT.
071600      IF WS-PLATE-BARCODE(SAMP-IDX) NOT EQUAL WS-PLATE-BC-HOLD
071700          GO TO 625-EXIT.
071800      IF MET-VALUE-MISSING(SAMP-IDX, MET-IDX)
071900          GO TO 625-EXIT.
072000      COMPUTE WS-MET-VALUE(SAMP-IDX, MET-IDX) ROUNDED =
072100              WS-MET-VALUE(SAMP-IDX, MET-IDX) /
072200              WS-PLATE-CORRECTION.
072300  625-EXIT.
072400      EXIT.
072500
072600  650-COUNT-RETAINED.
072700      MOVE "650-COUNT-RETAINED" TO PARA-NAME.
072800      MOVE ZERO TO WS-METABOLITES-RETAINED.
072900      PERFORM 655-COUNT-ONE-MET THRU 655-EXIT
073000          VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-N-METS.
073100  650-EXIT.
073200      EXIT.
073300
073400  655-COUNT-ONE-MET.
073500      IF MET-IS-ACTIVE(MET-IDX)
073600          ADD 1 TO WS-METABOLITES-RETAINED.
073700  655-EXIT.
073800      EXIT.
073900
074000****** SHARED REPORT-LINE-TABLE APPEND - EVERY RULE IN THIS
074100****** PROGRAM ROUTES ITS BANNER AND DETAIL LINES THROUGH HERE SO
074200****** THE TABLE-FULL GUARD LIVES IN ONE PLACE.
074300  950-APPEND-RPT-LINE.
074400      ADD 1 TO WS-RPT-LINE-COUNT.
074500      IF WS-RPT-LINE-COUNT > WS-MAX-RPT-LINES
074600          MOVE "REPORT LINE TABLE EXCEEDS WS-MAX-RPT-LINES"
074700                                   TO ABEND-REASON
074800          GO TO 1000-ABEND-RTN.
074900      SET RPT-IDX TO WS-RPT-LINE-COUNT.
075000      MOVE WS-LINE-TEXT TO WS-RPT-LINE(RPT-IDX).
075100  950-EXIT.
075200      EXIT.
075300
075400****** SHARED "NONE DROPPED" BANNER - EVERY RULE THAT DROPS ZERO
075500****** METABOLITES NAMES THE COHORT IT RAN FOR SO A READER SCANNING
075600****** A MULTI-COHORT BATCH'S OUTPUT NEVER HAS TO CROSS-CHECK
075700****** AGAINST THE RUN-PARAMETERS PAGE TO KNOW WHICH PANEL A CLEAN
075800****** RULE RAN AGAINST.
075900  955-BUILD-NONE-DROPPED.
076000      MOVE "NONE OF THE METABOLITES WILL BE DROPPED IN THE "
076100                                   TO WS-LINE-TEXT.
076200      MOVE 50 TO WS-STRING-PTR.
076300      STRING WS-COHORT-CODE DELIMITED BY SPACE
076400          " COHORT" DELIMITED BY SIZE
076500          INTO WS-LINE-TEXT WITH POINTER WS-STRING-PTR.
076600  955-EXIT.
076700      EXIT.
076800
076900  1000-ABEND-RTN.
077000      MOVE "QCMETAB"   TO ABEND-PROGRAM-ID.
077100      MOVE PARA-NAME   TO ABEND-PARA-NAME.
077200      WRITE SYSOUT-REC FROM ABEND-REC.
077300      MOVE 16 TO LK-CALL-RET-CODE.
077400      CLOSE SYSOUT.
077500      GOBACK.
