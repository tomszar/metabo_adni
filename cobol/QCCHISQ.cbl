000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QCCHISQ.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL CALLED TABLE-LOOKUP HELPER - GIVEN A DEGREES OF
001300*          FREEDOM COUNT IN QCCHISQ-REC, RETURNS THE UPPER 0.999
001400*          QUANTILE OF THE CHI-SQUARE DISTRIBUTION FOR THAT MANY
001500*          DEGREES OF FREEDOM.  CALLED BY QCPART TO GET THE CUTOFF
001600*          CONSTANT FOR THE MAHALANOBIS-DISTANCE OUTLIER RULE, THE
001700*          SAME WAY STRLTH ONCE RETURNED A TRIMMED TEXT LENGTH TO
001800*          ANY CALLER THAT HANDED IT A TEXT FIELD.
001900*
002000*          THE TABLE IS HARD-CODED FOR DEGREES OF FREEDOM 1
002100*          THROUGH 30.  THIS JOB'S PANEL IS 10 METABOLITES WIDE
002200*          SO THE MATRIX OF PREDICTORS NEVER EXCEEDS THAT RANGE;
002300*          A DEGREES OF FREEDOM ABOVE 30 IS TREATED AS A SETUP
002400*          ERROR AND PINNED TO THE 30-DEGREE ENTRY RATHER THAN
002500*          ABENDING THE CALLER.
002600*
002700******************************************************************
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000* DATE      INIT  TICKET  DESCRIPTION
003100*-----------------------------------------------------------------
003200* 04/11/89  JS    Q-0004  ORIGINAL CREATION - DF 1 THRU 30 TABLE.
003300* 11/14/91  RP    Q-0061  ADDED THE BOUNDARY GUARD FOR DF > 30
003400*                         AFTER THE PANEL WIDTH WAS BUMPED TO 10.
003500* 09/25/98  LK    Q-0201  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS
003600*                         IN THIS PROGRAM; REVIEWED AND SIGNED
003700*                         OFF, NO CHANGE REQUIRED.
003800*-----------------------------------------------------------------
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     CLASS QC-NUMERIC-RID IS "0" THRU "9".
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 77  WS-DF-BOUND                  PIC 9(3) COMP.
005000
005100******************************************************************
005200* 0.999 UPPER-TAIL QUANTILES OF CHI-SQUARE, DF 1 THROUGH 30.
005300* THE TABLE IS CARRIED THREE DIFFERENT WAYS BELOW - ONCE AS THE
005400* SIGNED NUMERIC THE LOOKUP USES, ONCE REDEFINED AS DISPLAY TEXT
005500* FOR A DUMP LINE IN 1000-ABEND-RTN STYLE DIAGNOSTICS, AND ONCE
005600* REDEFINED AS A FLAT TABLE OF 11-BYTE SLOTS SO THE WHOLE VECTOR
005700* CAN BE MOVED IN ONE STATEMENT WHEN A CALLER WANTS THE LOT.
005800******************************************************************
005900 01  WS-CHISQ-TABLE.
006000     05  WS-CHISQ-ENTRY OCCURS 30 TIMES INDEXED BY CQ-IDX.
006100         10  WS-CHISQ-VALUE        PIC S9(3)V9(4).
006200 01  WS-CHISQ-TABLE-X REDEFINES WS-CHISQ-TABLE.
006300     05  WS-CHISQ-ENTRY-X OCCURS 30 TIMES.
006400         10  WS-CHISQ-VALUE-X      PIC X(8).
006500 01  WS-CHISQ-FLAT REDEFINES WS-CHISQ-TABLE
006600                                   PIC X(240).
006700
006800 LINKAGE SECTION.
006900 01  QCCHISQ-REC.
007000     05  CQ-DEGREES-OF-FREEDOM     PIC 9(3) COMP.
007100     05  CQ-CUTOFF-VALUE           PIC S9(3)V9(4).
007200     05  CQ-CUTOFF-VALUE-X REDEFINES CQ-CUTOFF-VALUE
007300                                   PIC X(7).
007400     05  FILLER                    PIC X(5).
007500
007600 PROCEDURE DIVISION USING QCCHISQ-REC.
007700
007800 000-HOUSEKEEPING.
007900     PERFORM 050-LOAD-TABLE THRU 050-EXIT.
008000     PERFORM 100-LOOKUP-RTN THRU 100-EXIT.
008100     GOBACK.
008200 000-EXIT.
008300     EXIT.
008400
008500****** THE TABLE IS RELOADED ON EVERY CALL RATHER THAN HELD IN A
008600****** ONE-TIME SWITCH - THE COST IS TRIVIAL AT 30 ENTRIES AND IT
008700****** KEEPS THIS PROGRAM FREE OF ANY STATE BETWEEN CALLS, THE
008800****** SAME STATELESS CONTRACT CLCLBCST KEPT FOR QCSTAT.
008900 050-LOAD-TABLE.
009000     MOVE 10.8280 TO WS-CHISQ-VALUE(1).
009100     MOVE 13.8160 TO WS-CHISQ-VALUE(2).
009200     MOVE 16.2660 TO WS-CHISQ-VALUE(3).
009300     MOVE 18.4670 TO WS-CHISQ-VALUE(4).
009400     MOVE 20.5150 TO WS-CHISQ-VALUE(5).
009500     MOVE 22.4580 TO WS-CHISQ-VALUE(6).
009600     MOVE 24.3220 TO WS-CHISQ-VALUE(7).
009700     MOVE 26.1240 TO WS-CHISQ-VALUE(8).
009800     MOVE 27.8770 TO WS-CHISQ-VALUE(9).
009900     MOVE 29.5880 TO WS-CHISQ-VALUE(10).
010000     MOVE 31.2640 TO WS-CHISQ-VALUE(11).
010100     MOVE 32.9090 TO WS-CHISQ-VALUE(12).
010200     MOVE 34.5280 TO WS-CHISQ-VALUE(13).
010300     MOVE 36.1230 TO WS-CHISQ-VALUE(14).
010400     MOVE 37.6970 TO WS-CHISQ-VALUE(15).
010500     MOVE 39.2520 TO WS-CHISQ-VALUE(16).
010600     MOVE 40.7900 TO WS-CHISQ-VALUE(17).
010700     MOVE 42.3120 TO WS-CHISQ-VALUE(18).
010800     MOVE 43.8200 TO WS-CHISQ-VALUE(19).
010900     MOVE 45.3150 TO WS-CHISQ-VALUE(20).
011000     MOVE 46.7970 TO WS-CHISQ-VALUE(21).
011100     MOVE 48.2680 TO WS-CHISQ-VALUE(22).
011200     MOVE 49.7280 TO WS-CHISQ-VALUE(23).
011300     MOVE 51.1790 TO WS-CHISQ-VALUE(24).
011400     MOVE 52.6200 TO WS-CHISQ-VALUE(25).
011500     MOVE 54.0520 TO WS-CHISQ-VALUE(26).
011600     MOVE 55.4760 TO WS-CHISQ-VALUE(27).
011700     MOVE 56.8920 TO WS-CHISQ-VALUE(28).
011800     MOVE 58.3010 TO WS-CHISQ-VALUE(29).
011900     MOVE 59.7030 TO WS-CHISQ-VALUE(30).
012000 050-EXIT.
012100     EXIT.
012200
012300****** DIRECT-INDEX LOOKUP.  A DEGREES OF FREEDOM OF ZERO OR
012400****** BELOW IS A SETUP ERROR IN THE CALLER AND IS PINNED TO THE
012500****** ONE-DEGREE ENTRY; ANYTHING OVER 30 IS PINNED TO THE
012600****** THIRTY-DEGREE ENTRY.
012700 100-LOOKUP-RTN.
012800     MOVE CQ-DEGREES-OF-FREEDOM TO WS-DF-BOUND.
012900     IF WS-DF-BOUND < 1
013000         MOVE 1 TO WS-DF-BOUND.
013100     IF WS-DF-BOUND > 30
013200         MOVE 30 TO WS-DF-BOUND.
013300     SET CQ-IDX TO WS-DF-BOUND.
013400     MOVE WS-CHISQ-VALUE(CQ-IDX) TO CQ-CUTOFF-VALUE.
013500 100-EXIT.
013600     EXIT.
